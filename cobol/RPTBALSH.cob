000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     RPTBALSH.
000300       AUTHOR.         DESMOND LIM.
000400       INSTALLATION.   CONSUMER BANKING SYSTEMS - REPORTING.
000500       DATE-WRITTEN.   02 JUN 1998.
000600       DATE-COMPILED.
000700       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800      *================================================================
000900      *
001000      *PROGRAM DESCRIPTION: GENERAL LEDGER BALANCE SHEET REPORT
001100      *
001200      * THIS PROGRAM READS THE GENERAL LEDGER ACCOUNT EXTRACT (SORTED
001300      * BY ACCOUNT IDENTIFIER) THREE TIMES, ONCE FOR EACH ACCOUNT
001400      * TYPE SECTION (ASSET / LIABILITY / EQUITY), PRINTS ONE DETAIL
001500      * LINE PER ACCOUNT IN THE SECTION AND A SUBTOTAL AT THE END OF
001600      * EACH SECTION, THEN PRINTS THE COMBINED LIABILITIES-AND-
001700      * EQUITY GRAND TOTAL. NO QUERY FILTER APPLIES TO THIS REPORT.
001800      *
001900      *================================================================
002000      *
002100      * HISTORY OF MODIFICATION:
002200      *================================================================
002300      *
002400      *TAG     INIT    DATE        DESCRIPTION
002500      *------  ------  ----------  --------------------------------------
002600      *RPT001  DLMRPT  02/06/1998  INITIAL VERSION - THREE-PASS DESIGN,
002700      *                            ONE OPEN/READ/CLOSE OF THE ACCOUNT
002800      *                            EXTRACT PER ACCOUNT-TYPE SECTION.
002900      *RPT006  TMPRAK  14/01/2002  E-REQ 6119 - ADDED ACC-HOLDERS TO THE
003000      *                            COPYBOOK, NO CHANGE NEEDED HERE.
003100      *Y2K003  ACNTBK  03/12/1998  YEAR 2000 REMEDIATION - REVIEWED, RUN
003200      *                            DATE IS CENTURY-INCLUSIVE, NO CHANGE.
003300      *RPT019  TMPSRK  11/09/2006  JIRA LOG REM-118 - CORRECTED GRAND
003400      *                            TOTAL TO ADD LIABILITY AND EQUITY
003500      *                            SUBTOTALS RATHER THAN RE-ACCUMULATE.
003600      *RPT027  TMPFYM  20/03/2013  E-REQ 33410 - REPORT HEADER NOW SHOWS
003700      *                            RUN DATE PULLED FROM THE SYSTEM CLOCK
003800      *                            INSTEAD OF A CONTROL CARD.
003900      *================================================================
004000      *
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-AS400.
004400       OBJECT-COMPUTER. IBM-AS400.
004500       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
004600                        UPSI-0 IS UPSI-SWITCH-0
004700                          ON  STATUS IS U0-ON
004800                          OFF STATUS IS U0-OFF.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT ACCOUNT-FILE    ASSIGN TO ACCTFILE
005200                  ORGANIZATION IS SEQUENTIAL
005300                  FILE STATUS  IS WK-C-FILE-STATUS.
005400           SELECT BALANCE-SHEET-RPT ASSIGN TO BALSHRPT
005500                  ORGANIZATION IS SEQUENTIAL
005600                  FILE STATUS  IS WK-C-FILE-STATUS.
005700       EJECT
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  ACCOUNT-FILE
006100           LABEL RECORDS ARE OMITTED
006200           DATA RECORD IS ACCTFL-REC.
006300       01  ACCTFL-REC.
006400           COPY ACCTFL.
006500
006600       FD  BALANCE-SHEET-RPT
006700           LABEL RECORDS ARE OMITTED
006800           DATA RECORD IS BALSHRPT-REC.
006900       01  BALSHRPT-REC            PIC X(132).
007000
007100      *************************
007200       WORKING-STORAGE SECTION.
007300      *************************
007400       01  FILLER                  PIC X(24) VALUE
007500           "** PROGRAM RPTBALSH **".
007600
007700      * ------------------ PROGRAM WORKING STORAGE -------------------*
007800       COPY RPTCMWS.
007900
008000       01  WK-SW-EOF-ACCOUNT       PIC X(01) VALUE "N".
008100           88  WK-EOF-ACCOUNT                VALUE "Y".
008200
008300       01  WK-P-ASSET-SUBTOTAL     PIC S9(13)V99 COMP-3 VALUE 0.
008400       01  WK-P-LIAB-SUBTOTAL      PIC S9(13)V99 COMP-3 VALUE 0.
008500       01  WK-P-EQTY-SUBTOTAL      PIC S9(13)V99 COMP-3 VALUE 0.
008600       01  WK-P-GRAND-TOTAL        PIC S9(13)V99 COMP-3 VALUE 0.
008700
008800       01  WK-N-DETAIL-COUNT       PIC 9(07) COMP-3 VALUE 0.
008900
009000       01  WK-E-BALANCE-EDIT       PIC -(13)9.99.
009100       01  WK-E-TOTAL-EDIT         PIC -(13)9.99.
009200
009300      * ----------- RUN DATE, REDEFINED INTO YYMMDD PARTS --------------*
009400       01  WK-D-TODAY-CENTURY      PIC X(02) VALUE "20".
009500       01  WK-D-TODAY-DATE         PIC 9(06).
009600       01  WK-D-TODAY-PARTS REDEFINES WK-D-TODAY-DATE.
009700           05  WK-D-TODAY-YY       PIC 9(02).
009800           05  WK-D-TODAY-MM       PIC 9(02).
009900           05  WK-D-TODAY-DD       PIC 9(02).
010000       01  WK-D-TODAY-DISPLAY      PIC X(10).
010100
010200      * ----------- ONE PRINT-LINE AREA, REDEFINED PER LINE TYPE ------*
010300       01  WK-R-LINE.
010400           05  WK-R-TYPE           PIC X(09).
010500           05  FILLER              PIC X(02) VALUE SPACES.
010600           05  WK-R-IDENT          PIC X(34).
010700           05  FILLER              PIC X(02) VALUE SPACES.
010800           05  WK-R-NAME           PIC X(40).
010900           05  FILLER              PIC X(02) VALUE SPACES.
011000           05  WK-R-BALANCE        PIC X(17).
011100           05  FILLER              PIC X(26) VALUE SPACES.
011200
011300       01  WK-R-HEADING REDEFINES WK-R-LINE.
011400           05  WK-H-LINE-TEXT      PIC X(80).
011500           05  FILLER              PIC X(52) VALUE SPACES.
011600
011700       01  WK-R-COLHDG  REDEFINES WK-R-LINE.
011800           05  WK-C-COLHDG-TYPE    PIC X(09) VALUE "TYPE".
011900           05  FILLER              PIC X(02) VALUE SPACES.
012000           05  WK-C-COLHDG-IDENT   PIC X(34) VALUE "IDENTIFIER".
012100           05  FILLER              PIC X(02) VALUE SPACES.
012200           05  WK-C-COLHDG-NAME    PIC X(40) VALUE "NAME".
012300           05  FILLER              PIC X(02) VALUE SPACES.
012400           05  WK-C-COLHDG-BAL     PIC X(17) VALUE "BALANCE".
012500           05  FILLER              PIC X(26) VALUE SPACES.
012600
012700       01  WK-R-TOTAL   REDEFINES WK-R-LINE.
012800           05  WK-T-LABEL          PIC X(40).
012900           05  WK-T-AMOUNT         PIC X(20).
013000           05  FILLER              PIC X(72) VALUE SPACES.
013100
013200       EJECT
013300      ****************************************
013400       PROCEDURE DIVISION.
013500      ****************************************
013600       MAIN-MODULE.
013700
013800           PERFORM A000-INITIALIZATION
013900              THRU A099-INITIALIZATION-EX.
014000           PERFORM B100-PASS-ASSETS
014100              THRU B199-PASS-ASSETS-EX.
014200           PERFORM B200-PASS-LIABILITIES
014300              THRU B299-PASS-LIABILITIES-EX.
014400           PERFORM B300-PASS-EQUITY
014500              THRU B399-PASS-EQUITY-EX.
014600           PERFORM B900-WRITE-GRAND-TOTAL
014700              THRU B999-WRITE-GRAND-TOTAL-EX.
014800           PERFORM Z000-END-PROGRAM-ROUTINE
014900              THRU Z099-END-PROGRAM-ROUTINE-EX.
015000           GOBACK.
015100
015200      *----------------------------------------------------------------*
015300       A000-INITIALIZATION.
015400      *----------------------------------------------------------------*
015500           ACCEPT WK-D-TODAY-DATE  FROM DATE.
015600           MOVE WK-D-TODAY-CENTURY TO WK-D-TODAY-DISPLAY(1:2).
015700           MOVE WK-D-TODAY-YY      TO WK-D-TODAY-DISPLAY(3:2).
015800           MOVE "-"                TO WK-D-TODAY-DISPLAY(5:1).
015900           MOVE WK-D-TODAY-MM      TO WK-D-TODAY-DISPLAY(6:2).
016000           MOVE "-"                TO WK-D-TODAY-DISPLAY(8:1).
016100           MOVE WK-D-TODAY-DD      TO WK-D-TODAY-DISPLAY(9:2).
016200
016300           OPEN OUTPUT BALANCE-SHEET-RPT.
016400           IF NOT WK-C-SUCCESSFUL
016500              DISPLAY "RPTBALSH - OPEN FILE ERROR - BALANCE-SHEET-RPT"
016600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700              GO TO Y900-ABNORMAL-TERMINATION
016800       END-IF.
016900
017000           STRING "BALANCE SHEET REPORT" DELIMITED BY SIZE
017100                  "   RUN DATE " DELIMITED BY SIZE
017200                  WK-D-TODAY-DISPLAY DELIMITED BY SIZE
017300               INTO WK-H-LINE-TEXT.
017400           MOVE WK-R-HEADING       TO BALSHRPT-REC.
017500           WRITE BALSHRPT-REC.
017600           MOVE WK-R-COLHDG       TO BALSHRPT-REC.
017700           WRITE BALSHRPT-REC.
017800           MOVE ZERO TO WK-P-ASSET-SUBTOTAL WK-P-LIAB-SUBTOTAL
017900                        WK-P-EQTY-SUBTOTAL.
018000
018100      *----------------------------------------------------------------*
018200       A099-INITIALIZATION-EX.
018300      *----------------------------------------------------------------*
018400       EXIT.
018500
018600      *----------------------------------------------------------------*
018700       B100-PASS-ASSETS.
018800      *----------------------------------------------------------------*
018900           MOVE "N" TO WK-SW-EOF-ACCOUNT.
019000           OPEN INPUT ACCOUNT-FILE.
019100           IF NOT WK-C-SUCCESSFUL
019200              DISPLAY "RPTBALSH - OPEN FILE ERROR - ACCOUNT-FILE"
019300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400              GO TO Y900-ABNORMAL-TERMINATION
019500       END-IF.
019600
019700           PERFORM C100-READ-ACCOUNT-RECORD
019800              THRU C199-READ-ACCOUNT-RECORD-EX.
019900           PERFORM C200-EDIT-ASSET-RECORD
020000              THRU C299-EDIT-ASSET-RECORD-EX
020100              UNTIL WK-EOF-ACCOUNT.
020200           PERFORM C900-WRITE-ASSET-TOTAL
020300              THRU C999-WRITE-ASSET-TOTAL-EX.
020400
020500           CLOSE ACCOUNT-FILE.
020600       B199-PASS-ASSETS-EX.
020700       EXIT.
020800
020900      *----------------------------------------------------------------*
021000       B200-PASS-LIABILITIES.
021100      *----------------------------------------------------------------*
021200           MOVE "N" TO WK-SW-EOF-ACCOUNT.
021300           OPEN INPUT ACCOUNT-FILE.
021400           IF NOT WK-C-SUCCESSFUL
021500              DISPLAY "RPTBALSH - OPEN FILE ERROR - ACCOUNT-FILE"
021600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700              GO TO Y900-ABNORMAL-TERMINATION
021800       END-IF.
021900
022000           PERFORM C100-READ-ACCOUNT-RECORD
022100              THRU C199-READ-ACCOUNT-RECORD-EX.
022200           PERFORM C300-EDIT-LIABILITY-RECORD
022300              THRU C399-EDIT-LIABILITY-RECORD-EX
022400              UNTIL WK-EOF-ACCOUNT.
022500           PERFORM C910-WRITE-LIABILITY-TOTAL
022600              THRU C919-WRITE-LIABILITY-TOTAL-EX.
022700
022800           CLOSE ACCOUNT-FILE.
022900       B299-PASS-LIABILITIES-EX.
023000       EXIT.
023100
023200      *----------------------------------------------------------------*
023300       B300-PASS-EQUITY.
023400      *----------------------------------------------------------------*
023500           MOVE "N" TO WK-SW-EOF-ACCOUNT.
023600           OPEN INPUT ACCOUNT-FILE.
023700           IF NOT WK-C-SUCCESSFUL
023800              DISPLAY "RPTBALSH - OPEN FILE ERROR - ACCOUNT-FILE"
023900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000              GO TO Y900-ABNORMAL-TERMINATION
024100       END-IF.
024200
024300           PERFORM C100-READ-ACCOUNT-RECORD
024400              THRU C199-READ-ACCOUNT-RECORD-EX.
024500           PERFORM C400-EDIT-EQUITY-RECORD
024600              THRU C499-EDIT-EQUITY-RECORD-EX
024700              UNTIL WK-EOF-ACCOUNT.
024800           PERFORM C920-WRITE-EQUITY-TOTAL
024900              THRU C929-WRITE-EQUITY-TOTAL-EX.
025000
025100           CLOSE ACCOUNT-FILE.
025200       B399-PASS-EQUITY-EX.
025300       EXIT.
025400
025500      *----------------------------------------------------------------*
025600       B900-WRITE-GRAND-TOTAL.
025700      *----------------------------------------------------------------*
025800           ADD WK-P-LIAB-SUBTOTAL WK-P-EQTY-SUBTOTAL              RPT019
025900               GIVING WK-P-GRAND-TOTAL.                           RPT019
026000
026100           MOVE SPACES             TO WK-R-TOTAL.
026200           MOVE "TOTAL LIABILITIES and EQUITY" TO WK-T-LABEL.
026300           MOVE WK-P-GRAND-TOTAL   TO WK-E-TOTAL-EDIT.
026400           MOVE WK-E-TOTAL-EDIT    TO WK-T-AMOUNT.
026500           MOVE WK-R-TOTAL         TO BALSHRPT-REC.
026600           WRITE BALSHRPT-REC.
026700       B999-WRITE-GRAND-TOTAL-EX.
026800       EXIT.
026900
027000      *----------------------------------------------------------------*
027100       C100-READ-ACCOUNT-RECORD.
027200      *----------------------------------------------------------------*
027300           READ ACCOUNT-FILE.
027400           IF WK-C-AT-END
027500              MOVE "Y" TO WK-SW-EOF-ACCOUNT
027600              GO TO C199-READ-ACCOUNT-RECORD-EX
027700       END-IF.
027800           IF NOT WK-C-SUCCESSFUL
027900              DISPLAY "RPTBALSH - READ ERROR - ACCOUNT-FILE"
028000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028100              GO TO Y900-ABNORMAL-TERMINATION
028200       END-IF.
028300       C199-READ-ACCOUNT-RECORD-EX.
028400       EXIT.
028500
028600      *----------------------------------------------------------------*
028700       C200-EDIT-ASSET-RECORD.
028800      *----------------------------------------------------------------*
028900           IF ACC-TYPE = "ASSET"
029000              PERFORM D100-WRITE-DETAIL-LINE
029100                 THRU D199-WRITE-DETAIL-LINE-EX
029200              ADD ACC-BALANCE TO WK-P-ASSET-SUBTOTAL
029300       END-IF.
029400           PERFORM C100-READ-ACCOUNT-RECORD
029500              THRU C199-READ-ACCOUNT-RECORD-EX.
029600       C299-EDIT-ASSET-RECORD-EX.
029700       EXIT.
029800
029900      *----------------------------------------------------------------*
030000       C300-EDIT-LIABILITY-RECORD.
030100      *----------------------------------------------------------------*
030200           IF ACC-TYPE = "LIABILITY"
030300              PERFORM D100-WRITE-DETAIL-LINE
030400                 THRU D199-WRITE-DETAIL-LINE-EX
030500              ADD ACC-BALANCE TO WK-P-LIAB-SUBTOTAL
030600       END-IF.
030700           PERFORM C100-READ-ACCOUNT-RECORD
030800              THRU C199-READ-ACCOUNT-RECORD-EX.
030900       C399-EDIT-LIABILITY-RECORD-EX.
031000       EXIT.
031100
031200      *----------------------------------------------------------------*
031300       C400-EDIT-EQUITY-RECORD.
031400      *----------------------------------------------------------------*
031500           IF ACC-TYPE = "EQUITY"
031600              PERFORM D100-WRITE-DETAIL-LINE
031700                 THRU D199-WRITE-DETAIL-LINE-EX
031800              ADD ACC-BALANCE TO WK-P-EQTY-SUBTOTAL
031900       END-IF.
032000           PERFORM C100-READ-ACCOUNT-RECORD
032100              THRU C199-READ-ACCOUNT-RECORD-EX.
032200       C499-EDIT-EQUITY-RECORD-EX.
032300       EXIT.
032400
032500      *----------------------------------------------------------------*
032600       C900-WRITE-ASSET-TOTAL.
032700      *----------------------------------------------------------------*
032800           MOVE SPACES             TO WK-R-TOTAL.
032900           MOVE "TOTAL ASSETS"     TO WK-T-LABEL.
033000           MOVE WK-P-ASSET-SUBTOTAL TO WK-E-TOTAL-EDIT.
033100           MOVE WK-E-TOTAL-EDIT    TO WK-T-AMOUNT.
033200           MOVE WK-R-TOTAL         TO BALSHRPT-REC.
033300           WRITE BALSHRPT-REC.
033400       C999-WRITE-ASSET-TOTAL-EX.
033500       EXIT.
033600
033700      *----------------------------------------------------------------*
033800       C910-WRITE-LIABILITY-TOTAL.
033900      *----------------------------------------------------------------*
034000           MOVE SPACES             TO WK-R-TOTAL.
034100           MOVE "TOTAL LIABILITIES" TO WK-T-LABEL.
034200           MOVE WK-P-LIAB-SUBTOTAL TO WK-E-TOTAL-EDIT.
034300           MOVE WK-E-TOTAL-EDIT    TO WK-T-AMOUNT.
034400           MOVE WK-R-TOTAL         TO BALSHRPT-REC.
034500           WRITE BALSHRPT-REC.
034600       C919-WRITE-LIABILITY-TOTAL-EX.
034700       EXIT.
034800
034900      *----------------------------------------------------------------*
035000       C920-WRITE-EQUITY-TOTAL.
035100      *----------------------------------------------------------------*
035200           MOVE SPACES             TO WK-R-TOTAL.
035300           MOVE "TOTAL EQUITY"     TO WK-T-LABEL.
035400           MOVE WK-P-EQTY-SUBTOTAL TO WK-E-TOTAL-EDIT.
035500           MOVE WK-E-TOTAL-EDIT    TO WK-T-AMOUNT.
035600           MOVE WK-R-TOTAL         TO BALSHRPT-REC.
035700           WRITE BALSHRPT-REC.
035800       C929-WRITE-EQUITY-TOTAL-EX.
035900       EXIT.
036000
036100      *----------------------------------------------------------------*
036200       D100-WRITE-DETAIL-LINE.
036300      *----------------------------------------------------------------*
036400           MOVE SPACES             TO WK-R-LINE.
036500           MOVE ACC-TYPE           TO WK-R-TYPE.
036600           MOVE ACC-IDENTIFIER     TO WK-R-IDENT.
036700           MOVE ACC-NAME           TO WK-R-NAME.
036800           MOVE ACC-BALANCE        TO WK-E-BALANCE-EDIT.
036900           MOVE WK-E-BALANCE-EDIT  TO WK-R-BALANCE.
037000           MOVE WK-R-LINE          TO BALSHRPT-REC.
037100           WRITE BALSHRPT-REC.
037200           ADD 1 TO WK-N-DETAIL-COUNT.
037300       D199-WRITE-DETAIL-LINE-EX.
037400       EXIT.
037500
037600      *----------------------------------------------------------------*
037700       Y900-ABNORMAL-TERMINATION.
037800      *----------------------------------------------------------------*
037900           MOVE 16 TO RETURN-CODE.
038000           PERFORM Z000-END-PROGRAM-ROUTINE
038100              THRU Z099-END-PROGRAM-ROUTINE-EX.
038200           GOBACK.
038300
038400      *----------------------------------------------------------------*
038500       Z000-END-PROGRAM-ROUTINE.
038600      *----------------------------------------------------------------*
038700           CLOSE BALANCE-SHEET-RPT.
038800           IF NOT WK-C-SUCCESSFUL
038900              DISPLAY "RPTBALSH - CLOSE FILE ERROR - BALANCE-SHEET-RPT"
039000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100       END-IF.
039200      *----------------------------------------------------------------*
039300       Z099-END-PROGRAM-ROUTINE-EX.
039400      *----------------------------------------------------------------*
039500       EXIT.
039600       END-PROGRAM.
039700      ******************************************************************
039800      *************** END OF PROGRAM SOURCE  RPTBALSH *****************
039900      ******************************************************************
