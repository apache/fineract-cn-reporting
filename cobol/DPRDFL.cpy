000100***************************************************************
000200* DPRDFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE DEPOSIT PRODUCT
001000*             DEFINITION EXTRACT.
001100***************************************************************
001200
001300* I-O FORMAT: DPRDFLR  FROM FILE DEPOSIT-PRODUCT-FILE
001400     05  DPRDFL-RECORD                PIC X(094).
001500     05  DPRDFLR REDEFINES DPRDFL-RECORD.
001600         06  DPD-PRODUCT-ID           PIC X(34).
001700*                        PRODUCT IDENTIFIER - MATCH KEY
001800         06  DPD-NAME                 PIC X(40).
001900*                        PRODUCT NAME
002000         06  DPD-TYPE                 PIC X(20).
002100*                        PRODUCT TYPE
