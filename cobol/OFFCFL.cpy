000100***************************************************************
000200* OFFCFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE OFFICE MASTER
001000*             EXTRACT.
001100***************************************************************
001200
001300* I-O FORMAT: OFFCFLR  FROM FILE OFFICE-FILE
001400     05  OFFCFL-RECORD                PIC X(190).
001500     05  OFFCFLR REDEFINES OFFCFL-RECORD.
001600         06  OFF-IDENTIFIER           PIC X(34).
001700*                        OFFICE IDENTIFIER - SORT/MATCH KEY
001800         06  OFF-NAME                 PIC X(40).
001900*                        OFFICE NAME - EXTRACT IS SORTED ON
002000*                        THIS FIELD
002100         06  OFF-DESCRIPTION          PIC X(80).
002200*                        OFFICE DESCRIPTION
002300         06  OFF-CREATED-BY           PIC X(32).
002400*                        EMPLOYEE WHO CREATED THE OFFICE
002500         06  FILLER                   PIC X(04).
