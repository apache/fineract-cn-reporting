000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     RPTOFCLS.
000300       AUTHOR.         DESMOND LIM.
000400       INSTALLATION.   CONSUMER BANKING SYSTEMS - REPORTING.
000500       DATE-WRITTEN.   16 JUL 1998.
000600       DATE-COMPILED.
000700       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800      *================================================================
000900      *
001000      *PROGRAM DESCRIPTION: OFFICE LISTING REPORT
001100      *
001200      * THIS PROGRAM READS THE OFFICE EXTRACT SEQUENTIALLY (SORTED
001300      * BY OFFICE NAME) AND, FOR EACH OFFICE, LOOKS UP THE MATCHING
001400      * ADDRESS RECORD (FULL-TABLE-LOADED AND SEARCHED ON OFFICE
001500      * IDENTIFIER) AND PRINTS ONE REPORT LINE WITH THE OFFICE
001600      * IDENTIFIER, OFFICE NAME, DESCRIPTION, CREATED-BY, AND ITS
001700      * ADDRESS JOINED INTO A SINGLE DISPLAY FIELD (STREET, CITY,
001800      * REGION, POSTAL CODE, COUNTRY - BLANK ADDRESS PARTS ARE
001900      * OMITTED, NOT LEFT AS BARE COMMAS).
002000      * NO FILTER CONTROL CARD IS USED FOR THIS REPORT.
002100      *
002200      *================================================================
002300      *
002400      * HISTORY OF MODIFICATION:
002500      *================================================================
002600      *
002700      *TAG     INIT    DATE        DESCRIPTION
002800      *------  ------  ----------  --------------------------------------
002900      *RPT003  DLMRPT  16/07/1998  INITIAL VERSION - OFFICE/ADDRESS
003000      *                            ONE-TO-ONE LISTING.
003100      *Y2K005  ACNTBK  19/11/1998  YEAR 2000 REMEDIATION - REVIEWED -
003200      *                            NO DATE FIELDS PRINTED BY THIS
003300      *                            PROGRAM.
003400      *RPT018  TMPSRK  11/08/2005  JIRA LOG REM-271 - ADDRESS PARTS
003500      *                            NOW COMMA-JOINED WITH BLANK PARTS
003600      *                            SUPPRESSED RATHER THAN PRINTED AS
003700      *                            EMPTY FIELDS.
003800      *RPT031  TMPJLC  14/01/2013  JIRA LOG REM-309 - IDENTIFIER AND
003900      *                            CREATED-BY COLUMNS WERE MISSING
004000      *                            FROM THE DETAIL LINE - AUDIT FOUND
004100      *                            BOTH FIELDS ON THE EXTRACT BUT NOT
004200      *                            ON THE REPORT. ADDED.
004300      *RPT032  TMPJLC  04/03/2013  COMPILE ABEND ON RECOMPILE AFTER
004400      *                            RPT031 - TWO STRING STATEMENTS IN
004500      *                            D100-BUILD-ADDRESS WERE KEYED
004600      *                            STARTING IN THE INDICATOR COLUMN.
004700      *                            RE-KEYED INTO AREA B.
004800      *================================================================
004900      *
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-AS400.
005300       OBJECT-COMPUTER. IBM-AS400.
005400       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
005500                        UPSI-0 IS UPSI-SWITCH-0
005600                          ON  STATUS IS U0-ON
005700                          OFF STATUS IS U0-OFF.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT OFFICE-FILE    ASSIGN TO OFFCFILE
006100                  ORGANIZATION IS SEQUENTIAL
006200                  FILE STATUS  IS WK-C-FILE-STATUS.
006300           SELECT ADDRESS-FILE   ASSIGN TO ADRSFILE
006400                  ORGANIZATION IS SEQUENTIAL
006500                  FILE STATUS  IS WK-C-FILE-STATUS.
006600           SELECT OFFICE-LISTING-RPT ASSIGN TO OFCLSRPT
006700                  ORGANIZATION IS SEQUENTIAL
006800                  FILE STATUS  IS WK-C-FILE-STATUS.
006900       EJECT
007000       DATA DIVISION.
007100       FILE SECTION.
007200       FD  OFFICE-FILE
007300           LABEL RECORDS ARE OMITTED
007400           DATA RECORD IS OFFCFL-REC.
007500       01  OFFCFL-REC.
007600           COPY OFFCFL.
007700
007800       FD  ADDRESS-FILE
007900           LABEL RECORDS ARE OMITTED
008000           DATA RECORD IS ADRSFL-REC.
008100       01  ADRSFL-REC.
008200           COPY ADRSFL.
008300
008400       FD  OFFICE-LISTING-RPT
008500           LABEL RECORDS ARE OMITTED
008600           DATA RECORD IS OFCLSRPT-REC.
008700       01  OFCLSRPT-REC             PIC X(132).
008800
008900      *************************
009000       WORKING-STORAGE SECTION.
009100      *************************
009200       01  FILLER                  PIC X(24) VALUE
009300           "** PROGRAM RPTOFCLS **".
009400
009500      * ------------------ PROGRAM WORKING STORAGE -------------------*
009600       COPY RPTCMWS.
009700
009800       01  WK-SW-EOF-OFFICE        PIC X(01) VALUE "N".
009900           88  WK-EOF-OFFICE                 VALUE "Y".
010000       01  WK-SW-EOF-ADDRESS       PIC X(01) VALUE "N".
010100           88  WK-EOF-ADDRESS                VALUE "Y".
010200
010300      * ------------- ADDRESS TABLE, FULL-FILE-LOADED ------------------*
010400       01  WK-N-ADRS-COUNT         PIC 9(05) COMP-3 VALUE 0.
010500       01  WK-T-ADRS-TABLE.
010600           05  WK-T-ADRS-ENTRY OCCURS 2000 TIMES
010700                   INDEXED BY WK-X-ADRS-IDX.
010800               10  WK-T-ADRS-OFFICE      PIC X(34).
010900               10  WK-T-ADRS-STREET      PIC X(40).
011000               10  WK-T-ADRS-CITY        PIC X(30).
011100               10  WK-T-ADRS-REGION      PIC X(30).
011200               10  WK-T-ADRS-POSTCODE    PIC X(10).
011300               10  WK-T-ADRS-COUNTRY     PIC X(30).
011400
011500      * ------------- BUILT-ADDRESS WORK AREA --------------------------*
011600       01  WK-W-ADDRESS-LINE       PIC X(80).
011700       01  WK-W-ADDRESS-PTR        PIC 9(03) COMP VALUE 1.
011800       01  WK-SW-ADDRESS-FOUND     PIC X(01) VALUE "N".
011900           88  WK-ADDRESS-FOUND              VALUE "Y".
012000       01  WK-SW-FIRST-PART        PIC X(01) VALUE "Y".
012100           88  WK-FIRST-PART                 VALUE "Y".
012200
012300      * ----------- ONE PRINT-LINE AREA, REDEFINED PER LINE TYPE ------*
012400       01  WK-R-LINE                    PIC X(132).
012500
012600       01  WK-R-HEADING REDEFINES WK-R-LINE.
012700           05  WK-H-LINE-TEXT          PIC X(60).
012800           05  FILLER                  PIC X(72) VALUE SPACES.
012900
013000       01  WK-R-COLHDG  REDEFINES WK-R-LINE.
013100           05  WK-C-COLHDG-IDENT       PIC X(12) VALUE "IDENTIFIER".
013200           05  FILLER                  PIC X(01) VALUE SPACES.
013300           05  WK-C-COLHDG-OFFICE      PIC X(30) VALUE "OFFICE NAME".
013400           05  FILLER                  PIC X(01) VALUE SPACES.
013500           05  WK-C-COLHDG-DESC        PIC X(25) VALUE "DESCRIPTION".
013600           05  FILLER                  PIC X(01) VALUE SPACES.
013700           05  WK-C-COLHDG-CREATEDBY   PIC X(20) VALUE "CREATED BY".
013800           05  FILLER                  PIC X(01) VALUE SPACES.
013900           05  WK-C-COLHDG-ADDR        PIC X(35) VALUE "ADDRESS".
014000           05  FILLER                  PIC X(06) VALUE SPACES.
014100
014200       01  WK-R-DETAIL  REDEFINES WK-R-LINE.
014300           05  WK-D-IDENT              PIC X(12).
014400           05  FILLER                  PIC X(01) VALUE SPACES.
014500           05  WK-D-OFFICE             PIC X(30).
014600           05  FILLER                  PIC X(01) VALUE SPACES.
014700           05  WK-D-DESC               PIC X(25).
014800           05  FILLER                  PIC X(01) VALUE SPACES.
014900           05  WK-D-CREATEDBY          PIC X(20).
015000           05  FILLER                  PIC X(01) VALUE SPACES.
015100           05  WK-D-ADDR               PIC X(35).
015200           05  FILLER                  PIC X(06) VALUE SPACES.
015300
015400       EJECT
015500      ****************************************
015600       PROCEDURE DIVISION.
015700      ****************************************
015800       MAIN-MODULE.
015900
016000           PERFORM A000-INITIALIZATION
016100              THRU A099-INITIALIZATION-EX.
016200           PERFORM A200-LOAD-ADDRESS-TABLE
016300              THRU A299-LOAD-ADDRESS-TABLE-EX.
016400           PERFORM B000-MAIN-PROCESSING
016500              THRU B099-MAIN-PROCESSING-EX.
016600           PERFORM Z000-END-PROGRAM-ROUTINE
016700              THRU Z099-END-PROGRAM-ROUTINE-EX.
016800           GOBACK.
016900
017000      *----------------------------------------------------------------*
017100       A000-INITIALIZATION.
017200      *----------------------------------------------------------------*
017300           OPEN OUTPUT OFFICE-LISTING-RPT.
017400           IF NOT WK-C-SUCCESSFUL
017500              DISPLAY "RPTOFCLS - OPEN FILE ERROR - OFFICE-LISTING-RPT"
017600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700              GO TO Y900-ABNORMAL-TERMINATION
017800           END-IF.
017900
018000           MOVE "OFFICE LISTING REPORT" TO WK-H-LINE-TEXT.
018100           MOVE WK-R-HEADING       TO OFCLSRPT-REC.
018200           WRITE OFCLSRPT-REC.
018300           MOVE WK-R-COLHDG        TO OFCLSRPT-REC.
018400           WRITE OFCLSRPT-REC.
018500      *----------------------------------------------------------------*
018600       A099-INITIALIZATION-EX.
018700      *----------------------------------------------------------------*
018800       EXIT.
018900
019000      *----------------------------------------------------------------*
019100       A200-LOAD-ADDRESS-TABLE.
019200      *----------------------------------------------------------------*
019300           OPEN INPUT ADDRESS-FILE.
019400           IF NOT WK-C-SUCCESSFUL
019500              DISPLAY "RPTOFCLS - OPEN FILE ERROR - ADDRESS-FILE"
019600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700              GO TO Y900-ABNORMAL-TERMINATION
019800           END-IF.
019900
020000           PERFORM C100-READ-ADDRESS-RECORD
020100              THRU C199-READ-ADDRESS-RECORD-EX.
020200           PERFORM C200-LOAD-ONE-ADDRESS-ENTRY
020300              THRU C299-LOAD-ONE-ADDRESS-ENTRY-EX
020400              UNTIL WK-EOF-ADDRESS.
020500
020600           CLOSE ADDRESS-FILE.
020700      *----------------------------------------------------------------*
020800       A299-LOAD-ADDRESS-TABLE-EX.
020900      *----------------------------------------------------------------*
021000       EXIT.
021100
021200      *----------------------------------------------------------------*
021300       B000-MAIN-PROCESSING.
021400      *----------------------------------------------------------------*
021500           OPEN INPUT OFFICE-FILE.
021600           IF NOT WK-C-SUCCESSFUL
021700              DISPLAY "RPTOFCLS - OPEN FILE ERROR - OFFICE-FILE"
021800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900              GO TO Y900-ABNORMAL-TERMINATION
022000           END-IF.
022100
022200           PERFORM C300-READ-OFFICE-RECORD
022300              THRU C399-READ-OFFICE-RECORD-EX.
022400           PERFORM B100-PROCESS-ONE-OFFICE
022500              THRU B199-PROCESS-ONE-OFFICE-EX
022600              UNTIL WK-EOF-OFFICE.
022700
022800           CLOSE OFFICE-FILE.
022900      *----------------------------------------------------------------*
023000       B099-MAIN-PROCESSING-EX.
023100      *----------------------------------------------------------------*
023200       EXIT.
023300
023400      *----------------------------------------------------------------*
023500       B100-PROCESS-ONE-OFFICE.
023600      *----------------------------------------------------------------*
023700           PERFORM D100-BUILD-ADDRESS
023800              THRU D199-BUILD-ADDRESS-EX.
023900           PERFORM D200-WRITE-OFFICE-LINE
024000              THRU D299-WRITE-OFFICE-LINE-EX.
024100           PERFORM C300-READ-OFFICE-RECORD
024200              THRU C399-READ-OFFICE-RECORD-EX.
024300       B199-PROCESS-ONE-OFFICE-EX.
024400       EXIT.
024500
024600      *----------------------------------------------------------------*
024700       C100-READ-ADDRESS-RECORD.
024800      *----------------------------------------------------------------*
024900           READ ADDRESS-FILE.
025000           IF WK-C-AT-END
025100              MOVE "Y" TO WK-SW-EOF-ADDRESS
025200              GO TO C199-READ-ADDRESS-RECORD-EX
025300           END-IF.
025400           IF NOT WK-C-SUCCESSFUL
025500              DISPLAY "RPTOFCLS - READ ERROR - ADDRESS-FILE"
025600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025700              GO TO Y900-ABNORMAL-TERMINATION
025800           END-IF.
025900       C199-READ-ADDRESS-RECORD-EX.
026000       EXIT.
026100
026200      *----------------------------------------------------------------*
026300       C200-LOAD-ONE-ADDRESS-ENTRY.
026400      *----------------------------------------------------------------*
026500           IF WK-N-ADRS-COUNT < 2000
026600              ADD 1 TO WK-N-ADRS-COUNT
026700              SET WK-X-ADRS-IDX TO WK-N-ADRS-COUNT
026800              MOVE ADR-OFFICE-ID   TO
026900                   WK-T-ADRS-OFFICE(WK-X-ADRS-IDX)
027000              MOVE ADR-STREET      TO
027100                   WK-T-ADRS-STREET(WK-X-ADRS-IDX)
027200              MOVE ADR-CITY        TO
027300                   WK-T-ADRS-CITY(WK-X-ADRS-IDX)
027400              MOVE ADR-REGION      TO
027500                   WK-T-ADRS-REGION(WK-X-ADRS-IDX)
027600              MOVE ADR-POSTAL-CODE TO
027700                   WK-T-ADRS-POSTCODE(WK-X-ADRS-IDX)
027800              MOVE ADR-COUNTRY     TO
027900                   WK-T-ADRS-COUNTRY(WK-X-ADRS-IDX)
028000           ELSE
028100              DISPLAY "RPTOFCLS - ADDRESS TABLE FULL - "
028200                 "RECORDS BEYOND 2000 SKIPPED"
028300           END-IF.
028400           PERFORM C100-READ-ADDRESS-RECORD
028500              THRU C199-READ-ADDRESS-RECORD-EX.
028600       C299-LOAD-ONE-ADDRESS-ENTRY-EX.
028700       EXIT.
028800
028900      *----------------------------------------------------------------*
029000       C300-READ-OFFICE-RECORD.
029100      *----------------------------------------------------------------*
029200           READ OFFICE-FILE.
029300           IF WK-C-AT-END
029400              MOVE "Y" TO WK-SW-EOF-OFFICE
029500              GO TO C399-READ-OFFICE-RECORD-EX
029600           END-IF.
029700           IF NOT WK-C-SUCCESSFUL
029800              DISPLAY "RPTOFCLS - READ ERROR - OFFICE-FILE"
029900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000              GO TO Y900-ABNORMAL-TERMINATION
030100           END-IF.
030200       C399-READ-OFFICE-RECORD-EX.
030300       EXIT.
030400
030500      *----------------------------------------------------------------*
030600       D100-BUILD-ADDRESS.
030700      *----------------------------------------------------------------*
030800           MOVE SPACES TO WK-W-ADDRESS-LINE.
030900           MOVE 1      TO WK-W-ADDRESS-PTR.
031000           MOVE "Y"    TO WK-SW-FIRST-PART.
031100           MOVE "N"    TO WK-SW-ADDRESS-FOUND.
031200
031300           SET WK-X-ADRS-IDX TO 1.
031400           SEARCH WK-T-ADRS-ENTRY
031500              AT END
031600                 CONTINUE
031700              WHEN WK-T-ADRS-OFFICE(WK-X-ADRS-IDX) = OFF-IDENTIFIER
031800                 MOVE "Y" TO WK-SW-ADDRESS-FOUND
031900           END-SEARCH.
032000
032100           IF WK-ADDRESS-FOUND
032200              IF WK-T-ADRS-STREET(WK-X-ADRS-IDX) NOT = SPACES
032300                 PERFORM D110-APPEND-COMMA THRU D119-APPEND-COMMA-EX
032400                 STRING WK-T-ADRS-STREET(WK-X-ADRS-IDX) DELIMITED BY SPACE
032500                    INTO WK-W-ADDRESS-LINE WITH POINTER WK-W-ADDRESS-PTR
032600              END-IF
032700              IF WK-T-ADRS-CITY(WK-X-ADRS-IDX) NOT = SPACES
032800                 PERFORM D110-APPEND-COMMA THRU D119-APPEND-COMMA-EX
032900                 STRING WK-T-ADRS-CITY(WK-X-ADRS-IDX) DELIMITED BY SPACE
033000                    INTO WK-W-ADDRESS-LINE WITH POINTER WK-W-ADDRESS-PTR
033100              END-IF
033200              IF WK-T-ADRS-REGION(WK-X-ADRS-IDX) NOT = SPACES
033300                 PERFORM D110-APPEND-COMMA THRU D119-APPEND-COMMA-EX
033400                 STRING WK-T-ADRS-REGION(WK-X-ADRS-IDX) DELIMITED BY SPACE
033500                    INTO WK-W-ADDRESS-LINE WITH POINTER WK-W-ADDRESS-PTR
033600              END-IF
033700              IF WK-T-ADRS-POSTCODE(WK-X-ADRS-IDX) NOT = SPACES
033800                 PERFORM D110-APPEND-COMMA THRU D119-APPEND-COMMA-EX
033900                 STRING WK-T-ADRS-POSTCODE(WK-X-ADRS-IDX)
034000                    DELIMITED BY SPACE
034100                    INTO WK-W-ADDRESS-LINE WITH POINTER WK-W-ADDRESS-PTR
034200              END-IF
034300              IF WK-T-ADRS-COUNTRY(WK-X-ADRS-IDX) NOT = SPACES
034400                 PERFORM D110-APPEND-COMMA THRU D119-APPEND-COMMA-EX
034500                 STRING WK-T-ADRS-COUNTRY(WK-X-ADRS-IDX)
034600                    DELIMITED BY SPACE
034700                    INTO WK-W-ADDRESS-LINE WITH POINTER WK-W-ADDRESS-PTR
034800              END-IF
034900           END-IF.
035000       D199-BUILD-ADDRESS-EX.
035100       EXIT.
035200
035300      *----------------------------------------------------------------*
035400       D110-APPEND-COMMA.
035500      *----------------------------------------------------------------*
035600      * SEPARATES SUCCESSIVE ADDRESS PARTS WITH ", " - NO SEPARATOR IS
035700      * EMITTED BEFORE THE FIRST PART ACTUALLY PRESENT.
035800           IF WK-FIRST-PART
035900              MOVE "N" TO WK-SW-FIRST-PART
036000           ELSE
036100              STRING ", " DELIMITED BY SIZE
036200                 INTO WK-W-ADDRESS-LINE WITH POINTER WK-W-ADDRESS-PTR
036300           END-IF.
036400       D119-APPEND-COMMA-EX.
036500       EXIT.
036600
036700      *----------------------------------------------------------------*
036800       D200-WRITE-OFFICE-LINE.
036900      *----------------------------------------------------------------*
037000           MOVE SPACES             TO WK-R-DETAIL.
037100           MOVE OFF-IDENTIFIER(1:12) TO WK-D-IDENT.
037200           MOVE OFF-NAME(1:30)     TO WK-D-OFFICE.
037300           MOVE OFF-DESCRIPTION(1:25) TO WK-D-DESC.
037400           MOVE OFF-CREATED-BY(1:20)  TO WK-D-CREATEDBY.
037500           MOVE WK-W-ADDRESS-LINE(1:35) TO WK-D-ADDR.
037600           MOVE WK-R-DETAIL        TO OFCLSRPT-REC.
037700           WRITE OFCLSRPT-REC.
037800       D299-WRITE-OFFICE-LINE-EX.
037900       EXIT.
038000
038100      *----------------------------------------------------------------*
038200       Y900-ABNORMAL-TERMINATION.
038300      *----------------------------------------------------------------*
038400           MOVE 16 TO RETURN-CODE.
038500           PERFORM Z000-END-PROGRAM-ROUTINE
038600              THRU Z099-END-PROGRAM-ROUTINE-EX.
038700           GOBACK.
038800
038900      *----------------------------------------------------------------*
039000       Z000-END-PROGRAM-ROUTINE.
039100      *----------------------------------------------------------------*
039200           CLOSE OFFICE-LISTING-RPT.
039300           IF NOT WK-C-SUCCESSFUL
039400              DISPLAY "RPTOFCLS - CLOSE FILE ERROR - OFFICE-LISTING-RPT"
039500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039600           END-IF.
039700      *----------------------------------------------------------------*
039800       Z099-END-PROGRAM-ROUTINE-EX.
039900      *----------------------------------------------------------------*
040000       EXIT.
040100       END-PROGRAM.
040200      ******************************************************************
040300      *************** END OF PROGRAM SOURCE  RPTOFCLS *****************
040400      ******************************************************************
