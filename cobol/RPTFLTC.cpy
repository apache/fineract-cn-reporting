000100***************************************************************
000200* RPTFLTC.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - FILTER CONTROL-CARD LAYOUT AND LOADED-FILTER
001000*             WORK TABLE, SHARED BY RPTDEPLS AND RPTTLRTX.
001100*             SIX FILTER OPERATORS SUPPORTED - EQUALS/LIKE/
001200*             GREATER/LESSER/IN/BETWEEN - PER THE REPORTING
001300*             GROUP'S STANDARD CONTROL-CARD FILTER SPEC.
001400* RPT014  - TMPKCW - 19/03/2001 - E-REQ 8847
001500*           - BETWEEN VALUE SPLIT ON ".." MOVED UP FRONT INTO
001600*             THE CONTROL-CARD LOAD PARAGRAPH SO THE FILTER
001700*             TEST ITSELF STAYS A STRAIGHT COMPARE.
001800***************************************************************
001900
002000* I-O FORMAT: FLTCARDR  FROM FILE FILTER-CONTROL-FILE
002100     05  FLTCARD-RECORD              PIC X(080).
002200     05  FLTCARDR REDEFINES FLTCARD-RECORD.
002300         10  FC-FILTER-KEY           PIC X(20).
002400*                        CONTROL-CARD FILTER FIELD KEY
002500         10  FC-OPERATOR-CD          PIC X(08).
002600*                        EQUALS/LIKE/GREATER/LESSER/IN/BETWEEN
002700             88  FC-OP-EQUALS                 VALUE "EQUALS  ".
002800             88  FC-OP-LIKE                    VALUE "LIKE    ".
002900             88  FC-OP-GREATER                 VALUE "GREATER ".
003000             88  FC-OP-LESSER                  VALUE "LESSER  ".
003100             88  FC-OP-IN                       VALUE "IN      ".
003200             88  FC-OP-BETWEEN                  VALUE "BETWEEN ".
003300         10  FC-FILTER-VALUE         PIC X(40).
003400*                        EQUALS/LIKE/GREATER/LESSER/IN VALUE,
003500*                        OR "LO..HI" WHEN FC-OP-BETWEEN
003600         10  FILLER                  PIC X(12).
003700
003800* ------------- LOADED FILTER-CARD WORK TABLE ------------------
003900     05  WK-N-FLTR-COUNT             PIC 9(02) COMP-3 VALUE 0.
004000     05  WK-T-FLTR-TABLE.
004100         10  WK-T-FLTR-ENTRY OCCURS 10 TIMES
004200                 INDEXED BY WK-X-FLTR-IDX.
004300             15  WK-T-FLTR-KEY       PIC X(20).
004400             15  WK-T-FLTR-OP        PIC X(08).
004500             15  WK-T-FLTR-VALUE     PIC X(40).
004600             15  WK-T-FLTR-LO        PIC X(40).
004700             15  WK-T-FLTR-HI        PIC X(40).
