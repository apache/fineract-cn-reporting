000100***************************************************************
000200* ACCTFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE GENERAL LEDGER
001000*             ACCOUNT EXTRACT.
001100* RPT007  - TMPRAK - 09/02/2002 - E-REQ 6120
001200*           - ACC-HOLDERS FREE-TEXT FIELD ADDED FOR THE
001300*             BALANCE SHEET DETAIL LINE.
001400* Y2K002  - ACNTBK - 08/12/1998 - YEAR 2000 REMEDIATION
001500*           - ACC-CREATED-ON CONFIRMED CENTURY-INCLUSIVE
001600*             YYYY-MM-DD, NO CHANGE REQUIRED.
001700***************************************************************
001800
001900* I-O FORMAT: ACCTFLR  FROM FILE ACCOUNT-FILE
002000     05  ACCTFL-RECORD                PIC X(154).
002100     05  ACCTFLR REDEFINES ACCTFL-RECORD.
002200         06  ACC-IDENTIFIER           PIC X(34).
002300*                        ACCOUNT IDENTIFIER - SORT/MATCH KEY
002400         06  ACC-NAME                 PIC X(40).
002500*                        ACCOUNT NAME
002600         06  ACC-TYPE                 PIC X(09).
002700*                        ASSET / LIABILITY / EQUITY
002800*                        DRIVES THE BALANCE SHEET CONTROL BREAK
002900         06  ACC-STATE                PIC X(09).
003000*                        ACCOUNT STATE CODE
003100         06  ACC-HOLDERS              PIC X(40).
003200*                        FREE-TEXT HOLDER LIST
003300         06  ACC-BALANCE              PIC S9(13)V99 COMP-3.
003400*                        CURRENT BALANCE, 2 DECIMALS
003500         06  ACC-CREATED-ON           PIC X(10).
003600*                        CREATION DATE, YYYY-MM-DD
003700         06  FILLER                   PIC X(04).
