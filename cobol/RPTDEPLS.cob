000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     RPTDEPLS.
000300       AUTHOR.         TMPJLC.
000400       INSTALLATION.   CONSUMER BANKING SYSTEMS - REPORTING.
000500       DATE-WRITTEN.   09 JUL 1998.
000600       DATE-COMPILED.
000700       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800      *================================================================
000900      *
001000      *PROGRAM DESCRIPTION: DEPOSIT ACCOUNT LISTING REPORT
001100      *
001200      * THIS PROGRAM READS THE CUSTOMER EXTRACT (SORTED BY CUSTOMER
001300      * IDENTIFIER). IF FILTER CONTROL CARDS ARE PRESENT, EACH OF
001400      * THE CUSTOMER'S DEPOSIT ACCOUNTS IS TESTED AGAINST THE
001500      * "STATE" AND/OR "DATE-CREATED" FILTER(S); ONLY THE DEPOSIT
001600      * ACCOUNTS THAT PASS ARE PRINTED, AND A CUSTOMER WITH NO
001700      * PASSING DEPOSIT ACCOUNT IS DROPPED FROM THE REPORT ENTIRELY.
001800      * EACH RETAINED CUSTOMER PRINTS AS A MASTER LINE OF CUSTOMER
001900      * IDENTITY FOLLOWED BY ONE CONTINUATION LINE PER DEPOSIT
002000      * ACCOUNT (PRODUCT NAME/TYPE, ACCOUNT NUMBER, STATUS,
002100      * CREATED-BY, DATE CREATED). PURE LISTING - NO SUBTOTALS.
002200      *
002300      *================================================================
002400      *
002500      * HISTORY OF MODIFICATION:
002600      *================================================================
002700      *
002800      *TAG     INIT    DATE        DESCRIPTION
002900      *------  ------  ----------  --------------------------------------
003000      *RPT002  TMPJLC  09/07/1998  INITIAL VERSION - MASTER/DETAIL
003100      *                            LISTING, DEPOSIT ACCOUNTS AND
003200      *                            PRODUCTS FULL-TABLE-LOADED AND
003300      *                            SEARCHED PER CUSTOMER.
003400      *RPT014  TMPKCW  19/03/2001  E-REQ 8847 - FILTER CONTROL CARDS
003500      *                            ADDED (STATE / DATE-CREATED),
003600      *                            VALIDATED AGAINST KNOWN-KEY TABLE
003700      *                            BEFORE ANY EXTRACT IS OPENED.
003800      *Y2K004  ACNTBK  19/11/1998  YEAR 2000 REMEDIATION - REVIEWED,
003900      *                            DAC-CREATED-ON IS CENTURY-INCLUSIVE.
004000      *RPT022  TMPSRK  04/05/2008  JIRA LOG REM-264 - MIDDLE NAME NOW
004100      *                            PRINTED ON THE CUSTOMER MASTER
004200      *                            LINE (SEE CUSTFL COPYBOOK HISTORY).
004300      *RPT023  TMPJLC  21/02/2014  JIRA LOG REM-314 - THE "LIKE"
004400      *                            FILTER OPERATOR IN
004500      *                            D160-TEST-LIKE-OPERATOR ONLY
004600      *                            MATCHED AN ANCHORED PREFIX. RE-
004700      *                            WRITTEN AS A TRUE CONTAINS TEST,
004800      *                            SAME TALLYING METHOD D170 USES
004900      *                            FOR "IN".
005000      *================================================================
005100      *
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-AS400.
005500       OBJECT-COMPUTER. IBM-AS400.
005600       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
005700                        UPSI-0 IS UPSI-SWITCH-0
005800                          ON  STATUS IS U0-ON
005900                          OFF STATUS IS U0-OFF.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE
006300                  ORGANIZATION IS SEQUENTIAL
006400                  FILE STATUS  IS WK-C-FILE-STATUS.
006500           SELECT DEPOSIT-ACCOUNT-FILE ASSIGN TO DACTFILE
006600                  ORGANIZATION IS SEQUENTIAL
006700                  FILE STATUS  IS WK-C-FILE-STATUS.
006800           SELECT DEPOSIT-PRODUCT-FILE ASSIGN TO DPRDFILE
006900                  ORGANIZATION IS SEQUENTIAL
007000                  FILE STATUS  IS WK-C-FILE-STATUS.
007100           SELECT FILTER-CONTROL-FILE  ASSIGN TO DEPFLTCD
007200                  ORGANIZATION IS SEQUENTIAL
007300                  FILE STATUS  IS WK-C-FILE-STATUS.
007400           SELECT DEPOSIT-LISTING-RPT  ASSIGN TO DEPLSRPT
007500                  ORGANIZATION IS SEQUENTIAL
007600                  FILE STATUS  IS WK-C-FILE-STATUS.
007700       EJECT
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  CUSTOMER-FILE
008100           LABEL RECORDS ARE OMITTED
008200           DATA RECORD IS CUSTFL-REC.
008300       01  CUSTFL-REC.
008400           COPY CUSTFL.
008500
008600       FD  DEPOSIT-ACCOUNT-FILE
008700           LABEL RECORDS ARE OMITTED
008800           DATA RECORD IS DACTFL-REC.
008900       01  DACTFL-REC.
009000           COPY DACTFL.
009100
009200       FD  DEPOSIT-PRODUCT-FILE
009300           LABEL RECORDS ARE OMITTED
009400           DATA RECORD IS DPRDFL-REC.
009500       01  DPRDFL-REC.
009600           COPY DPRDFL.
009700
009800       FD  FILTER-CONTROL-FILE
009900           LABEL RECORDS ARE OMITTED
010000           DATA RECORD IS FLTCARD-REC.
010100       01  FLTCARD-REC.
010200           COPY RPTFLTC.
010300
010400       FD  DEPOSIT-LISTING-RPT
010500           LABEL RECORDS ARE OMITTED
010600           DATA RECORD IS DEPLSRPT-REC.
010700       01  DEPLSRPT-REC             PIC X(132).
010800
010900      *************************
011000       WORKING-STORAGE SECTION.
011100      *************************
011200       01  FILLER                  PIC X(24) VALUE
011300           "** PROGRAM RPTDEPLS **".
011400
011500      * ------------------ PROGRAM WORKING STORAGE -------------------*
011600       COPY RPTCMWS.
011700
011800       01  WK-SW-EOF-CUSTOMER      PIC X(01) VALUE "N".
011900           88  WK-EOF-CUSTOMER               VALUE "Y".
012000       01  WK-SW-EOF-DACT          PIC X(01) VALUE "N".
012100           88  WK-EOF-DACT                   VALUE "Y".
012200       01  WK-SW-EOF-DPRD          PIC X(01) VALUE "N".
012300           88  WK-EOF-DPRD                   VALUE "Y".
012400       01  WK-SW-EOF-FLTCARD       PIC X(01) VALUE "N".
012500           88  WK-EOF-FLTCARD                VALUE "Y".
012600       01  WK-SW-KEEP-CUSTOMER     PIC X(01) VALUE "N".
012700           88  WK-KEEP-CUSTOMER              VALUE "Y".
012800       01  WK-SW-FLTR-PASSED       PIC X(01) VALUE "Y".
012900
013000      * ------------- KNOWN FILTER KEYS FOR THIS REPORT ----------------*
013100       01  WK-T-KNOWN-KEYS.
013200           05  FILLER              PIC X(20) VALUE "STATE".
013300           05  FILLER              PIC X(20) VALUE "DATE-CREATED".
013400       01  WK-T-KNOWN-KEYS-R REDEFINES WK-T-KNOWN-KEYS.
013500           05  WK-T-KNOWN-KEY OCCURS 2 TIMES
013600                   INDEXED BY WK-X-KNOWN-IDX
013700                   PIC X(20).
013800
013900      * ------------- DEPOSIT-ACCOUNT TABLE, FULL-FILE-LOADED ----------*
014000       01  WK-N-DACT-COUNT         PIC 9(05) COMP-3 VALUE 0.
014100       01  WK-T-DACT-TABLE.
014200           05  WK-T-DACT-ENTRY OCCURS 5000 TIMES
014300                   INDEXED BY WK-X-DACT-IDX.
014400               10  WK-T-DACT-CUSTOMER    PIC X(34).
014500               10  WK-T-DACT-ACCOUNT     PIC X(34).
014600               10  WK-T-DACT-STATE       PIC X(09).
014700               10  WK-T-DACT-CREATEDBY   PIC X(32).
014800               10  WK-T-DACT-CREATEDON   PIC X(10).
014900               10  WK-T-DACT-PRODUCT     PIC X(34).
015000
015100      * ------------- DEPOSIT-PRODUCT TABLE, FULL-FILE-LOADED ----------*
015200       01  WK-N-DPRD-COUNT         PIC 9(04) COMP-3 VALUE 0.
015300       01  WK-T-DPRD-TABLE.
015400           05  WK-T-DPRD-ENTRY OCCURS 1000 TIMES
015500                   INDEXED BY WK-X-DPRD-IDX.
015600               10  WK-T-DPRD-ID          PIC X(34).
015700               10  WK-T-DPRD-NAME        PIC X(40).
015800               10  WK-T-DPRD-TYPE        PIC X(20).
015900
016000      * ------------- DEPOSIT REPEATING GROUP FOR ONE CUSTOMER ---------*
016100       01  WK-N-GROUP-COUNT        PIC 9(02) COMP-3 VALUE 0.
016200       01  WK-T-GROUP-TABLE.
016300           05  WK-T-GROUP-ENTRY OCCURS 10 TIMES
016400                   INDEXED BY WK-X-GROUP-IDX.
016500               10  WK-T-GROUP-PRODUCT    PIC X(40).
016600               10  WK-T-GROUP-DEPTYPE    PIC X(20).
016700               10  WK-T-GROUP-ACCOUNT    PIC X(34).
016800               10  WK-T-GROUP-STATUS     PIC X(09).
016900               10  WK-T-GROUP-CREATEDBY  PIC X(32).
017000               10  WK-T-GROUP-CREATEDON  PIC X(10).
017100
017200      * ------------- FILTER-TEST WORKING FIELDS ------------------------*
017300       01  WK-W-COMPARE-FIELD      PIC X(40).
017400       77  WK-N-VALUE-LEN          PIC 9(02) COMP VALUE 0.
017500       77  WK-N-IN-TALLY           PIC 9(02) COMP VALUE 0.
017600       01  WK-W-IN-HAYSTACK        PIC X(42).
017700       01  WK-W-IN-NEEDLE          PIC X(42).
017800
017900      * ----------- ONE PRINT-LINE AREA, REDEFINED PER LINE TYPE ------*
018000       01  WK-R-LINE                    PIC X(132).
018100
018200       01  WK-R-HEADING REDEFINES WK-R-LINE.
018300           05  WK-H-LINE-TEXT          PIC X(60).
018400           05  FILLER                  PIC X(72) VALUE SPACES.
018500
018600       01  WK-R-COLHDG  REDEFINES WK-R-LINE.
018700           05  WK-C-COLHDG-CUSTACCT    PIC X(15) VALUE "CUST ACCOUNT".
018800           05  FILLER                  PIC X(01) VALUE SPACES.
018900           05  WK-C-COLHDG-FIRST       PIC X(15) VALUE "FIRST NAME".
019000           05  FILLER                  PIC X(01) VALUE SPACES.
019100           05  WK-C-COLHDG-MIDDLE      PIC X(15) VALUE "MIDDLE NAME".
019200           05  FILLER                  PIC X(01) VALUE SPACES.
019300           05  WK-C-COLHDG-LAST        PIC X(15) VALUE "LAST NAME".
019400           05  FILLER                  PIC X(01) VALUE SPACES.
019500           05  WK-C-COLHDG-OFFICE      PIC X(15) VALUE "OFFICE".
019600           05  FILLER                  PIC X(53) VALUE SPACES.
019700
019800       01  WK-R-MASTER  REDEFINES WK-R-LINE.
019900           05  WK-M-CUSTACCT           PIC X(15).
020000           05  FILLER                  PIC X(01) VALUE SPACES.
020100           05  WK-M-FIRST              PIC X(15).
020200           05  FILLER                  PIC X(01) VALUE SPACES.
020300           05  WK-M-MIDDLE             PIC X(15).
020400           05  FILLER                  PIC X(01) VALUE SPACES.
020500           05  WK-M-LAST               PIC X(15).
020600           05  FILLER                  PIC X(01) VALUE SPACES.
020700           05  WK-M-OFFICE             PIC X(15).
020800           05  FILLER                  PIC X(53) VALUE SPACES.
020900
021000       01  WK-R-DETAIL  REDEFINES WK-R-LINE.
021100           05  FILLER                  PIC X(15) VALUE SPACES.
021200           05  WK-D-PRODUCT            PIC X(20).
021300           05  FILLER                  PIC X(01) VALUE SPACES.
021400           05  WK-D-DEPTYPE            PIC X(15).
021500           05  FILLER                  PIC X(01) VALUE SPACES.
021600           05  WK-D-ACCOUNT            PIC X(15).
021700           05  FILLER                  PIC X(01) VALUE SPACES.
021800           05  WK-D-STATUS             PIC X(09).
021900           05  FILLER                  PIC X(01) VALUE SPACES.
022000           05  WK-D-CREATEDBY          PIC X(20).
022100           05  FILLER                  PIC X(01) VALUE SPACES.
022200           05  WK-D-CREATEDON          PIC X(10).
022300           05  FILLER                  PIC X(23) VALUE SPACES.
022400
022500       EJECT
022600      ****************************************
022700       PROCEDURE DIVISION.
022800      ****************************************
022900       MAIN-MODULE.
023000
023100           PERFORM A000-INITIALIZATION
023200              THRU A099-INITIALIZATION-EX.
023300           PERFORM A100-VALIDATE-FILTER-CARDS
023400              THRU A199-VALIDATE-FILTER-CARDS-EX.
023500           PERFORM A200-LOAD-DEPOSIT-TABLES
023600              THRU A299-LOAD-DEPOSIT-TABLES-EX.
023700           PERFORM B000-MAIN-PROCESSING
023800              THRU B099-MAIN-PROCESSING-EX.
023900           PERFORM Z000-END-PROGRAM-ROUTINE
024000              THRU Z099-END-PROGRAM-ROUTINE-EX.
024100           GOBACK.
024200
024300      *----------------------------------------------------------------*
024400       A000-INITIALIZATION.
024500      *----------------------------------------------------------------*
024600           OPEN OUTPUT DEPOSIT-LISTING-RPT.
024700           IF NOT WK-C-SUCCESSFUL
024800              DISPLAY "RPTDEPLS - OPEN FILE ERROR - DEPOSIT-LISTING-RPT"
024900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000              GO TO Y900-ABNORMAL-TERMINATION
025100           END-IF.
025200
025300           MOVE "DEPOSIT LISTING REPORT" TO WK-H-LINE-TEXT.
025400           MOVE WK-R-HEADING       TO DEPLSRPT-REC.
025500           WRITE DEPLSRPT-REC.
025600           MOVE WK-R-COLHDG        TO DEPLSRPT-REC.
025700           WRITE DEPLSRPT-REC.
025800      *----------------------------------------------------------------*
025900       A099-INITIALIZATION-EX.
026000      *----------------------------------------------------------------*
026100       EXIT.
026200
026300      *----------------------------------------------------------------*
026400       A100-VALIDATE-FILTER-CARDS.
026500      *----------------------------------------------------------------*
026600           OPEN INPUT FILTER-CONTROL-FILE.
026700           IF NOT WK-C-SUCCESSFUL
026800              DISPLAY "RPTDEPLS - OPEN FILE ERROR - FILTER-CONTROL-FILE"
026900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027000              GO TO Y900-ABNORMAL-TERMINATION
027100           END-IF.
027200
027300           PERFORM C100-READ-FILTER-CARD
027400              THRU C199-READ-FILTER-CARD-EX.
027500           PERFORM C200-LOAD-ONE-FILTER-CARD
027600              THRU C299-LOAD-ONE-FILTER-CARD-EX
027700              UNTIL WK-EOF-FLTCARD.
027800
027900           CLOSE FILTER-CONTROL-FILE.
028000      *----------------------------------------------------------------*
028100       A199-VALIDATE-FILTER-CARDS-EX.
028200      *----------------------------------------------------------------*
028300       EXIT.
028400
028500      *----------------------------------------------------------------*
028600       A200-LOAD-DEPOSIT-TABLES.
028700      *----------------------------------------------------------------*
028800           OPEN INPUT DEPOSIT-ACCOUNT-FILE.
028900           IF NOT WK-C-SUCCESSFUL
029000              DISPLAY "RPTDEPLS - OPEN FILE ERROR - DEPOSIT-ACCOUNT-FILE"
029100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029200              GO TO Y900-ABNORMAL-TERMINATION
029300           END-IF.
029400           PERFORM C300-READ-DACT-RECORD
029500              THRU C399-READ-DACT-RECORD-EX.
029600           PERFORM C400-LOAD-ONE-DACT-ENTRY
029700              THRU C499-LOAD-ONE-DACT-ENTRY-EX
029800              UNTIL WK-EOF-DACT.
029900           CLOSE DEPOSIT-ACCOUNT-FILE.
030000
030100           OPEN INPUT DEPOSIT-PRODUCT-FILE.
030200           IF NOT WK-C-SUCCESSFUL
030300              DISPLAY "RPTDEPLS - OPEN FILE ERROR - DEPOSIT-PRODUCT-FILE"
030400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500              GO TO Y900-ABNORMAL-TERMINATION
030600           END-IF.
030700           PERFORM C500-READ-DPRD-RECORD
030800              THRU C599-READ-DPRD-RECORD-EX.
030900           PERFORM C600-LOAD-ONE-DPRD-ENTRY
031000              THRU C699-LOAD-ONE-DPRD-ENTRY-EX
031100              UNTIL WK-EOF-DPRD.
031200           CLOSE DEPOSIT-PRODUCT-FILE.
031300      *----------------------------------------------------------------*
031400       A299-LOAD-DEPOSIT-TABLES-EX.
031500      *----------------------------------------------------------------*
031600       EXIT.
031700
031800      *----------------------------------------------------------------*
031900       B000-MAIN-PROCESSING.
032000      *----------------------------------------------------------------*
032100           OPEN INPUT CUSTOMER-FILE.
032200           IF NOT WK-C-SUCCESSFUL
032300              DISPLAY "RPTDEPLS - OPEN FILE ERROR - CUSTOMER-FILE"
032400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032500              GO TO Y900-ABNORMAL-TERMINATION
032600           END-IF.
032700
032800           PERFORM C700-READ-CUSTOMER-RECORD
032900              THRU C799-READ-CUSTOMER-RECORD-EX.
033000           PERFORM B100-PROCESS-ONE-CUSTOMER
033100              THRU B199-PROCESS-ONE-CUSTOMER-EX
033200              UNTIL WK-EOF-CUSTOMER.
033300
033400           CLOSE CUSTOMER-FILE.
033500      *----------------------------------------------------------------*
033600       B099-MAIN-PROCESSING-EX.
033700      *----------------------------------------------------------------*
033800       EXIT.
033900
034000      *----------------------------------------------------------------*
034100       B100-PROCESS-ONE-CUSTOMER.
034200      *----------------------------------------------------------------*
034300           PERFORM D100-BUILD-DEPOSIT-GROUP
034400              THRU D199-BUILD-DEPOSIT-GROUP-EX.
034500           IF WK-KEEP-CUSTOMER
034600              PERFORM D200-WRITE-CUSTOMER-GROUP
034700                 THRU D299-WRITE-CUSTOMER-GROUP-EX
034800           END-IF.
034900           PERFORM C700-READ-CUSTOMER-RECORD
035000              THRU C799-READ-CUSTOMER-RECORD-EX.
035100       B199-PROCESS-ONE-CUSTOMER-EX.
035200       EXIT.
035300
035400      *----------------------------------------------------------------*
035500       C100-READ-FILTER-CARD.
035600      *----------------------------------------------------------------*
035700           READ FILTER-CONTROL-FILE.
035800           IF WK-C-AT-END
035900              MOVE "Y" TO WK-SW-EOF-FLTCARD
036000              GO TO C199-READ-FILTER-CARD-EX
036100           END-IF.
036200           IF NOT WK-C-SUCCESSFUL
036300              DISPLAY "RPTDEPLS - READ ERROR - FILTER-CONTROL-FILE"
036400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036500              GO TO Y900-ABNORMAL-TERMINATION
036600           END-IF.
036700       C199-READ-FILTER-CARD-EX.
036800       EXIT.
036900
037000      *----------------------------------------------------------------*
037100       C200-LOAD-ONE-FILTER-CARD.
037200      *----------------------------------------------------------------*
037300           SET WK-X-KNOWN-IDX    TO 1.
037400           SEARCH WK-T-KNOWN-KEY
037500              AT END
037600                 DISPLAY "RPTDEPLS - UNKNOWN FILTER KEY - "
037700                         FC-FILTER-KEY
037800                 MOVE 16 TO RETURN-CODE
037900                 GO TO Y900-ABNORMAL-TERMINATION
038000              WHEN WK-T-KNOWN-KEY(WK-X-KNOWN-IDX) = FC-FILTER-KEY
038100                 ADD 1 TO WK-N-FLTR-COUNT
038200                 SET WK-X-FLTR-IDX TO WK-N-FLTR-COUNT
038300                 MOVE FC-FILTER-KEY     TO WK-T-FLTR-KEY(WK-X-FLTR-IDX)
038400                 MOVE FC-OPERATOR-CD    TO WK-T-FLTR-OP(WK-X-FLTR-IDX)
038500                 MOVE FC-FILTER-VALUE   TO
038600                      WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
038700                 IF FC-OP-BETWEEN
038800                    UNSTRING FC-FILTER-VALUE DELIMITED BY ".."
038900                       INTO WK-T-FLTR-LO(WK-X-FLTR-IDX)
039000                            WK-T-FLTR-HI(WK-X-FLTR-IDX)
039100                 END-IF
039200           END-SEARCH.
039300           PERFORM C100-READ-FILTER-CARD
039400              THRU C199-READ-FILTER-CARD-EX.
039500       C299-LOAD-ONE-FILTER-CARD-EX.
039600       EXIT.
039700
039800      *----------------------------------------------------------------*
039900       C300-READ-DACT-RECORD.
040000      *----------------------------------------------------------------*
040100           READ DEPOSIT-ACCOUNT-FILE.
040200           IF WK-C-AT-END
040300              MOVE "Y" TO WK-SW-EOF-DACT
040400              GO TO C399-READ-DACT-RECORD-EX
040500           END-IF.
040600           IF NOT WK-C-SUCCESSFUL
040700              DISPLAY "RPTDEPLS - READ ERROR - DEPOSIT-ACCOUNT-FILE"
040800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040900              GO TO Y900-ABNORMAL-TERMINATION
041000           END-IF.
041100       C399-READ-DACT-RECORD-EX.
041200       EXIT.
041300
041400      *----------------------------------------------------------------*
041500       C400-LOAD-ONE-DACT-ENTRY.
041600      *----------------------------------------------------------------*
041700           IF WK-N-DACT-COUNT < 5000
041800              ADD 1 TO WK-N-DACT-COUNT
041900              SET WK-X-DACT-IDX TO WK-N-DACT-COUNT
042000              MOVE DAC-CUSTOMER-IDENTIFIER TO
042100                   WK-T-DACT-CUSTOMER(WK-X-DACT-IDX)
042200              MOVE DAC-ACCOUNT-IDENTIFIER  TO
042300                   WK-T-DACT-ACCOUNT(WK-X-DACT-IDX)
042400              MOVE DAC-STATE               TO
042500                   WK-T-DACT-STATE(WK-X-DACT-IDX)
042600              MOVE DAC-CREATED-BY          TO
042700                   WK-T-DACT-CREATEDBY(WK-X-DACT-IDX)
042800              MOVE DAC-CREATED-ON          TO
042900                   WK-T-DACT-CREATEDON(WK-X-DACT-IDX)
043000              MOVE DAC-PRODUCT-ID          TO
043100                   WK-T-DACT-PRODUCT(WK-X-DACT-IDX)
043200           ELSE
043300              DISPLAY "RPTDEPLS - DEPOSIT-ACCOUNT TABLE FULL - "
043400                 "RECORDS BEYOND 5000 SKIPPED"
043500           END-IF.
043600           PERFORM C300-READ-DACT-RECORD
043700              THRU C399-READ-DACT-RECORD-EX.
043800       C499-LOAD-ONE-DACT-ENTRY-EX.
043900       EXIT.
044000
044100      *----------------------------------------------------------------*
044200       C500-READ-DPRD-RECORD.
044300      *----------------------------------------------------------------*
044400           READ DEPOSIT-PRODUCT-FILE.
044500           IF WK-C-AT-END
044600              MOVE "Y" TO WK-SW-EOF-DPRD
044700              GO TO C599-READ-DPRD-RECORD-EX
044800           END-IF.
044900           IF NOT WK-C-SUCCESSFUL
045000              DISPLAY "RPTDEPLS - READ ERROR - DEPOSIT-PRODUCT-FILE"
045100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045200              GO TO Y900-ABNORMAL-TERMINATION
045300           END-IF.
045400       C599-READ-DPRD-RECORD-EX.
045500       EXIT.
045600
045700      *----------------------------------------------------------------*
045800       C600-LOAD-ONE-DPRD-ENTRY.
045900      *----------------------------------------------------------------*
046000           IF WK-N-DPRD-COUNT < 1000
046100              ADD 1 TO WK-N-DPRD-COUNT
046200              SET WK-X-DPRD-IDX TO WK-N-DPRD-COUNT
046300              MOVE DPD-PRODUCT-ID  TO WK-T-DPRD-ID(WK-X-DPRD-IDX)
046400              MOVE DPD-NAME        TO WK-T-DPRD-NAME(WK-X-DPRD-IDX)
046500              MOVE DPD-TYPE        TO WK-T-DPRD-TYPE(WK-X-DPRD-IDX)
046600           ELSE
046700              DISPLAY "RPTDEPLS - DEPOSIT-PRODUCT TABLE FULL - "
046800                 "RECORDS BEYOND 1000 SKIPPED"
046900           END-IF.
047000           PERFORM C500-READ-DPRD-RECORD
047100              THRU C599-READ-DPRD-RECORD-EX.
047200       C699-LOAD-ONE-DPRD-ENTRY-EX.
047300       EXIT.
047400
047500      *----------------------------------------------------------------*
047600       C700-READ-CUSTOMER-RECORD.
047700      *----------------------------------------------------------------*
047800           READ CUSTOMER-FILE.
047900           IF WK-C-AT-END
048000              MOVE "Y" TO WK-SW-EOF-CUSTOMER
048100              GO TO C799-READ-CUSTOMER-RECORD-EX
048200           END-IF.
048300           IF NOT WK-C-SUCCESSFUL
048400              DISPLAY "RPTDEPLS - READ ERROR - CUSTOMER-FILE"
048500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048600              GO TO Y900-ABNORMAL-TERMINATION
048700           END-IF.
048800       C799-READ-CUSTOMER-RECORD-EX.
048900       EXIT.
049000
049100      *----------------------------------------------------------------*
049200       D100-BUILD-DEPOSIT-GROUP.
049300      *----------------------------------------------------------------*
049400           MOVE ZERO TO WK-N-GROUP-COUNT.
049500           MOVE "N" TO WK-SW-KEEP-CUSTOMER.
049600
049700           SET WK-X-DACT-IDX TO 1.
049800           SEARCH WK-T-DACT-ENTRY
049900              AT END
050000                 CONTINUE
050100              WHEN WK-T-DACT-CUSTOMER(WK-X-DACT-IDX) = CST-IDENTIFIER
050200                 CONTINUE
050300           END-SEARCH.
050400
050500           PERFORM D110-SCAN-DACT-ENTRIES
050600              THRU D119-SCAN-DACT-ENTRIES-EX
050700              UNTIL WK-X-DACT-IDX > WK-N-DACT-COUNT
050800                 OR WK-T-DACT-CUSTOMER(WK-X-DACT-IDX) NOT =
050900                    CST-IDENTIFIER.
051000
051100           IF WK-N-GROUP-COUNT > 0
051200              MOVE "Y" TO WK-SW-KEEP-CUSTOMER
051300           END-IF.
051400       D199-BUILD-DEPOSIT-GROUP-EX.
051500       EXIT.
051600
051700      *----------------------------------------------------------------*
051800       D110-SCAN-DACT-ENTRIES.
051900      *----------------------------------------------------------------*
052000           PERFORM D120-TEST-FILTER-ENTRY
052100              THRU D129-TEST-FILTER-ENTRY-EX.
052200
052300           IF WK-SW-FLTR-PASSED = "Y"
052400              IF WK-N-GROUP-COUNT < 10
052500                 ADD 1 TO WK-N-GROUP-COUNT
052600                 SET WK-X-GROUP-IDX TO WK-N-GROUP-COUNT
052700                 PERFORM D130-LOOKUP-PRODUCT
052800                    THRU D139-LOOKUP-PRODUCT-EX
052900                 MOVE WK-T-DACT-ACCOUNT(WK-X-DACT-IDX)  TO
053000                      WK-T-GROUP-ACCOUNT(WK-X-GROUP-IDX)
053100                 MOVE WK-T-DACT-STATE(WK-X-DACT-IDX)    TO
053200                      WK-T-GROUP-STATUS(WK-X-GROUP-IDX)
053300                 MOVE WK-T-DACT-CREATEDBY(WK-X-DACT-IDX) TO
053400                      WK-T-GROUP-CREATEDBY(WK-X-GROUP-IDX)
053500                 MOVE WK-T-DACT-CREATEDON(WK-X-DACT-IDX) TO
053600                      WK-T-GROUP-CREATEDON(WK-X-GROUP-IDX)
053700              ELSE
053800                 DISPLAY "RPTDEPLS - MORE THAN 10 DEPOSIT ACCOUNTS FOR "
053900                    CST-IDENTIFIER " - EXTRA ACCOUNTS NOT PRINTED"
054000              END-IF
054100           END-IF.
054200
054300           SET WK-X-DACT-IDX UP BY 1.
054400       D119-SCAN-DACT-ENTRIES-EX.
054500       EXIT.
054600
054700      *----------------------------------------------------------------*
054800       D120-TEST-FILTER-ENTRY.
054900      *----------------------------------------------------------------*
055000           MOVE "Y" TO WK-SW-FLTR-PASSED.
055100           SET WK-X-FLTR-IDX TO 1.
055200           PERFORM D150-TEST-ONE-FILTER
055300              THRU D159-TEST-ONE-FILTER-EX
055400              VARYING WK-X-FLTR-IDX FROM 1 BY 1
055500              UNTIL WK-X-FLTR-IDX > WK-N-FLTR-COUNT.
055600       D129-TEST-FILTER-ENTRY-EX.
055700       EXIT.
055800
055900      *----------------------------------------------------------------*
056000       D130-LOOKUP-PRODUCT.
056100      *----------------------------------------------------------------*
056200           MOVE SPACES TO WK-T-GROUP-PRODUCT(WK-X-GROUP-IDX)
056300                          WK-T-GROUP-DEPTYPE(WK-X-GROUP-IDX).
056400           SET WK-X-DPRD-IDX TO 1.
056500           SEARCH WK-T-DPRD-ENTRY
056600              AT END
056700                 CONTINUE
056800              WHEN WK-T-DPRD-ID(WK-X-DPRD-IDX) =
056900                                 WK-T-DACT-PRODUCT(WK-X-DACT-IDX)
057000                 MOVE WK-T-DPRD-NAME(WK-X-DPRD-IDX) TO
057100                      WK-T-GROUP-PRODUCT(WK-X-GROUP-IDX)
057200                 MOVE WK-T-DPRD-TYPE(WK-X-DPRD-IDX) TO
057300                      WK-T-GROUP-DEPTYPE(WK-X-GROUP-IDX)
057400           END-SEARCH.
057500       D139-LOOKUP-PRODUCT-EX.
057600       EXIT.
057700
057800      *----------------------------------------------------------------*
057900       D150-TEST-ONE-FILTER.
058000      *----------------------------------------------------------------*
058100           MOVE SPACES TO WK-W-COMPARE-FIELD.
058200           IF WK-T-FLTR-KEY(WK-X-FLTR-IDX) = "STATE"
058300              MOVE WK-T-DACT-STATE(WK-X-DACT-IDX) TO
058400                   WK-W-COMPARE-FIELD
058500           ELSE
058600              IF WK-T-FLTR-KEY(WK-X-FLTR-IDX) = "DATE-CREATED"
058700                 MOVE WK-T-DACT-CREATEDON(WK-X-DACT-IDX) TO
058800                      WK-W-COMPARE-FIELD
058900              END-IF
059000           END-IF.
059100
059200           EVALUATE TRUE
059300              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "EQUALS"
059400                 IF WK-W-COMPARE-FIELD NOT =
059500                              WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
059600                    MOVE "N" TO WK-SW-FLTR-PASSED
059700                 END-IF
059800              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "LIKE"
059900                 PERFORM D160-TEST-LIKE-OPERATOR
060000                    THRU D169-TEST-LIKE-OPERATOR-EX
060100              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "GREATER"
060200                 IF WK-W-COMPARE-FIELD NOT >
060300                              WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
060400                    MOVE "N" TO WK-SW-FLTR-PASSED
060500                 END-IF
060600              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "LESSER"
060700                 IF WK-W-COMPARE-FIELD NOT <
060800                              WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
060900                    MOVE "N" TO WK-SW-FLTR-PASSED
061000                 END-IF
061100              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "IN"
061200                 PERFORM D170-TEST-IN-OPERATOR
061300                    THRU D179-TEST-IN-OPERATOR-EX
061400              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "BETWEEN"
061500                 IF WK-W-COMPARE-FIELD < WK-T-FLTR-LO(WK-X-FLTR-IDX)
061600                    OR WK-W-COMPARE-FIELD > WK-T-FLTR-HI(WK-X-FLTR-IDX)
061700                    MOVE "N" TO WK-SW-FLTR-PASSED
061800                 END-IF
061900           END-EVALUATE.
062000       D159-TEST-ONE-FILTER-EX.
062100       EXIT.
062200
062300      *----------------------------------------------------------------*
062400       D160-TEST-LIKE-OPERATOR.
062500      *----------------------------------------------------------------*
062600           MOVE ZERO TO WK-N-VALUE-LEN.
062700           INSPECT WK-T-FLTR-VALUE(WK-X-FLTR-IDX) TALLYING
062800              WK-N-VALUE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
062900           IF WK-N-VALUE-LEN = 0
063000              MOVE 40 TO WK-N-VALUE-LEN
063100           END-IF.
063200           MOVE ZERO TO WK-N-IN-TALLY.
063300           INSPECT WK-W-COMPARE-FIELD TALLYING WK-N-IN-TALLY
063400              FOR ALL WK-T-FLTR-VALUE(WK-X-FLTR-IDX)(1:WK-N-VALUE-LEN).
063500           IF WK-N-IN-TALLY = 0
063600              MOVE "N" TO WK-SW-FLTR-PASSED
063700           END-IF.
063800       D169-TEST-LIKE-OPERATOR-EX.
063900       EXIT.
064000
064100      *----------------------------------------------------------------*
064200       D170-TEST-IN-OPERATOR.
064300      *----------------------------------------------------------------*
064400           MOVE SPACES TO WK-W-IN-HAYSTACK.
064500           STRING "," DELIMITED BY SIZE
064600                  WK-T-FLTR-VALUE(WK-X-FLTR-IDX) DELIMITED BY SPACE
064700                  "," DELIMITED BY SIZE
064800                  INTO WK-W-IN-HAYSTACK.
064900           MOVE SPACES TO WK-W-IN-NEEDLE.
065000           STRING "," DELIMITED BY SIZE
065100                  WK-W-COMPARE-FIELD DELIMITED BY SPACE
065200                  "," DELIMITED BY SIZE
065300                  INTO WK-W-IN-NEEDLE.
065400           MOVE ZERO TO WK-N-IN-TALLY.
065500           INSPECT WK-W-IN-HAYSTACK TALLYING WK-N-IN-TALLY
065600              FOR ALL WK-W-IN-NEEDLE.
065700           IF WK-N-IN-TALLY = 0
065800              MOVE "N" TO WK-SW-FLTR-PASSED
065900           END-IF.
066000       D179-TEST-IN-OPERATOR-EX.
066100       EXIT.
066200
066300      *----------------------------------------------------------------*
066400       D200-WRITE-CUSTOMER-GROUP.
066500      *----------------------------------------------------------------*
066600           MOVE SPACES             TO WK-R-MASTER.
066700           MOVE CST-IDENTIFIER     TO WK-M-CUSTACCT.
066800           MOVE CST-GIVEN-NAME     TO WK-M-FIRST.
066900           MOVE CST-MIDDLE-NAME    TO WK-M-MIDDLE.
067000           MOVE CST-SURNAME        TO WK-M-LAST.
067100           MOVE CST-ASSIGNED-OFFICE TO WK-M-OFFICE.
067200           MOVE WK-R-MASTER        TO DEPLSRPT-REC.
067300           WRITE DEPLSRPT-REC.
067400
067500           IF WK-N-GROUP-COUNT > 0
067600              PERFORM D210-WRITE-ONE-DETAIL
067700                 THRU D219-WRITE-ONE-DETAIL-EX
067800                 VARYING WK-X-GROUP-IDX FROM 1 BY 1
067900                 UNTIL WK-X-GROUP-IDX > WK-N-GROUP-COUNT
068000           END-IF.
068100       D299-WRITE-CUSTOMER-GROUP-EX.
068200       EXIT.
068300
068400      *----------------------------------------------------------------*
068500       D210-WRITE-ONE-DETAIL.
068600      *----------------------------------------------------------------*
068700           MOVE SPACES             TO WK-R-DETAIL.
068800           MOVE WK-T-GROUP-PRODUCT(WK-X-GROUP-IDX)   TO WK-D-PRODUCT.
068900           MOVE WK-T-GROUP-DEPTYPE(WK-X-GROUP-IDX)   TO WK-D-DEPTYPE.
069000           MOVE WK-T-GROUP-ACCOUNT(WK-X-GROUP-IDX)   TO WK-D-ACCOUNT.
069100           MOVE WK-T-GROUP-STATUS(WK-X-GROUP-IDX)    TO WK-D-STATUS.
069200           MOVE WK-T-GROUP-CREATEDBY(WK-X-GROUP-IDX) TO WK-D-CREATEDBY.
069300           MOVE WK-T-GROUP-CREATEDON(WK-X-GROUP-IDX) TO WK-D-CREATEDON.
069400           MOVE WK-R-DETAIL        TO DEPLSRPT-REC.
069500           WRITE DEPLSRPT-REC.
069600       D219-WRITE-ONE-DETAIL-EX.
069700       EXIT.
069800
069900      *----------------------------------------------------------------*
070000       Y900-ABNORMAL-TERMINATION.
070100      *----------------------------------------------------------------*
070200           MOVE 16 TO RETURN-CODE.
070300           PERFORM Z000-END-PROGRAM-ROUTINE
070400              THRU Z099-END-PROGRAM-ROUTINE-EX.
070500           GOBACK.
070600
070700      *----------------------------------------------------------------*
070800       Z000-END-PROGRAM-ROUTINE.
070900      *----------------------------------------------------------------*
071000           CLOSE DEPOSIT-LISTING-RPT.
071100           IF NOT WK-C-SUCCESSFUL
071200              DISPLAY "RPTDEPLS - CLOSE FILE ERROR - DEPOSIT-LISTING-RPT"
071300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
071400           END-IF.
071500      *----------------------------------------------------------------*
071600       Z099-END-PROGRAM-ROUTINE-EX.
071700      *----------------------------------------------------------------*
071800       EXIT.
071900       END-PROGRAM.
072000      ******************************************************************
072100      *************** END OF PROGRAM SOURCE  RPTDEPLS *****************
072200      ******************************************************************
