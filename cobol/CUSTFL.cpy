000100***************************************************************
000200* CUSTFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE CUSTOMER MASTER
001000*             EXTRACT, 132 BYTES, GIVEN/SURNAME ONLY.
001100* RPT011  - TMPJLC - 22/10/2004 - E-REQ 9941
001200*           - CST-MIDDLE-NAME ADDED FOR THE DEPOSIT LISTING
001300*             REPORT (FULL LEGAL NAME ON THE DETAIL LINE).
001400*             RECORD LENGTH CORRECTED FROM 132 TO 160 BYTES.
001500***************************************************************
001600
001700* I-O FORMAT: CUSTFLR  FROM FILE CUSTOMER-FILE
001800     05  CUSTFL-RECORD                PIC X(160).
001900     05  CUSTFLR REDEFINES CUSTFL-RECORD.
002000         06  CST-IDENTIFIER           PIC X(34).
002100*                        CUSTOMER IDENTIFIER - SORT/MATCH KEY
002200         06  CST-GIVEN-NAME           PIC X(30).
002300*                        FIRST NAME
002400         06  CST-MIDDLE-NAME          PIC X(30).
002500*                        MIDDLE NAME
002600         06  CST-SURNAME              PIC X(30).
002700*                        LAST NAME
002800         06  CST-ASSIGNED-OFFICE      PIC X(34).
002900*                        OFFICE IDENTIFIER
003000         06  FILLER                   PIC X(02).
