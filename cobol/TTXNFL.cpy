000100***************************************************************
000200* TTXNFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE TELLER TRANSACTION
001000*             EXTRACT, 179 BYTES.
001100* RPT011  - TMPJLC - 22/10/2004 - E-REQ 9941
001200*           - RECORD LENGTH CORRECTED FROM 179 TO 191 BYTES
001300*             TO MATCH THE WIDENED ACCOUNT/CLERK KEY FIELDS.
001400***************************************************************
001500
001600* I-O FORMAT: TTXNFLR  FROM FILE TELLER-TRANSACTION-FILE
001700     05  TTXNFL-RECORD                PIC X(191).
001800     05  TTXNFLR REDEFINES TTXNFL-RECORD.
001900         06  TRX-TELLER-ID            PIC X(10).
002000*                        FOREIGN KEY TO TLERFL - MATCH KEY
002100         06  TRX-TYPE                 PIC X(20).
002200*                        TRANSACTION TYPE
002300         06  TRX-DATE                 PIC X(10).
002400*                        TRANSACTION DATE, YYYY-MM-DD
002500         06  TRX-CUSTOMER             PIC X(34).
002600*                        CUSTOMER IDENTIFIER
002700         06  TRX-SOURCE-ACCOUNT       PIC X(34).
002800*                        SOURCE ACCOUNT
002900         06  TRX-TARGET-ACCOUNT       PIC X(34).
003000*                        TARGET ACCOUNT
003100         06  TRX-CLERK                PIC X(32).
003200*                        CLERK WHO PROCESSED IT
003300         06  TRX-AMOUNT               PIC S9(11)V99 COMP-3.
003400*                        TRANSACTION AMOUNT, 2 DECIMALS
003500         06  TRX-STATE                PIC X(09).
003600*                        TRANSACTION STATE CODE
003700         06  FILLER                   PIC X(01).
