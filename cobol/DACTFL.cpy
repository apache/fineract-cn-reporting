000100***************************************************************
000200* DACTFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE DEPOSIT ACCOUNT
001000*             EXTRACT, DEPOSIT-TYPE ACCOUNTS ONLY.
001100* RPT011  - TMPJLC - 22/10/2004 - E-REQ 9941
001200*           - RECORD LENGTH CORRECTED FROM 123 TO 154 BYTES
001300*             TO MATCH THE WIDENED CUSTOMER/OFFICE KEY FIELDS.
001400***************************************************************
001500
001600* I-O FORMAT: DACTFLR  FROM FILE DEPOSIT-ACCOUNT-FILE
001700     05  DACTFL-RECORD                PIC X(154).
001800     05  DACTFLR REDEFINES DACTFL-RECORD.
001900         06  DAC-CUSTOMER-IDENTIFIER  PIC X(34).
002000*                        FOREIGN KEY TO CUSTFL - MATCH KEY
002100         06  DAC-ACCOUNT-IDENTIFIER   PIC X(34).
002200*                        DEPOSIT ACCOUNT NUMBER
002300         06  DAC-STATE                PIC X(09).
002400*                        ACCOUNT STATE CODE
002500         06  DAC-CREATED-BY           PIC X(32).
002600*                        EMPLOYEE WHO OPENED THE ACCOUNT
002700         06  DAC-CREATED-ON           PIC X(10).
002800*                        CREATION DATE, YYYY-MM-DD
002900         06  DAC-PRODUCT-ID           PIC X(34).
003000*                        FOREIGN KEY TO DPRDFL
003100         06  FILLER                   PIC X(01).
