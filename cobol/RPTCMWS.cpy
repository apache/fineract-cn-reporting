000100***************************************************************
000200* RPTCMWS.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - COMMON FILE-STATUS WORK AREA FOR ALL RPTxxxxx
001000*             BATCH REPORT PROGRAMS, PATTERNED AFTER THE
001100*             TRANSACTION-SYSTEM ASCMWS COMMON COPYBOOK.
001200* Y2K001  - ACNTBK - 11/11/1999 - YEAR 2000 REMEDIATION
001300*           - REVIEWED - NO 2-DIGIT YEAR FIELDS IN THIS MEMBER.
001400***************************************************************
001500
001600     05  WK-C-FILE-STATUS        PIC X(02).
001700         88  WK-C-SUCCESSFUL               VALUE "00".
001800         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
001900         88  WK-C-AT-END                   VALUE "10".
002000
002100     05  WK-C-RETURN-CODE         PIC S9(04) COMP.
