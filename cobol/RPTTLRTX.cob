000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     RPTTLRTX.
000300       AUTHOR.         TMPJLC.
000400       INSTALLATION.   CONSUMER BANKING SYSTEMS - REPORTING.
000500       DATE-WRITTEN.   23 JUL 1998.
000600       DATE-COMPILED.
000700       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800      *================================================================
000900      *
001000      *PROGRAM DESCRIPTION: TELLER TRANSACTIONS REPORT
001100      *
001200      * THIS PROGRAM READS THE TELLER EXTRACT SEQUENTIALLY AND, FOR
001300      * EACH TELLER, LOOKS UP THE MATCHING TRANSACTIONS FROM THE
001400      * FULL-TABLE-LOADED TELLER-TRANSACTION EXTRACT (SEARCHED ON
001500      * TELLER ID). IF FILTER CONTROL CARDS ARE PRESENT, THE
001600      * "TRANSACTION-DATE" AND/OR "STATUS" FILTER(S) ARE APPLIED TO
001700      * EACH TRANSACTION INDIVIDUALLY - A TRANSACTION THAT FAILS THE
001800      * FILTER IS SIMPLY EXCLUDED FROM THAT TELLER'S GROUP, IT DOES
001900      * NOT DROP THE TELLER FROM THE REPORT. EVERY TELLER PRINTS A
002000      * MASTER LINE REGARDLESS OF WHETHER ANY TRANSACTION SURVIVED
002100      * THE FILTER. PURE LISTING - NO SUBTOTALS.
002200      *
002300      *================================================================
002400      *
002500      * HISTORY OF MODIFICATION:
002600      *================================================================
002700      *
002800      *TAG     INIT    DATE        DESCRIPTION
002900      *------  ------  ----------  --------------------------------------
003000      *RPT004  TMPJLC  23/07/1998  INITIAL VERSION - TELLER/
003100      *                            TRANSACTION MASTER-DETAIL LISTING.
003200      *RPT014  TMPKCW  19/03/2001  E-REQ 8847 - FILTER CONTROL CARDS
003300      *                            ADDED (TRANSACTION-DATE / STATUS),
003400      *                            APPLIED PER TRANSACTION, NOT PER
003500      *                            TELLER.
003600      *Y2K006  ACNTBK  19/11/1998  YEAR 2000 REMEDIATION - REVIEWED,
003700      *                            TRX-DATE IS CENTURY-INCLUSIVE.
003800      *RPT025  TMPSRK  14/02/2011  JIRA LOG REM-280 - GROUP SIZE
003900      *                            LIMIT RAISED FROM 10 TO 20
004000      *                            TRANSACTIONS PER TELLER, OVERFLOW
004100      *                            NOW LOGGED TO THE CONSOLE.
004200      *RPT026  TMPJLC  21/02/2014  JIRA LOG REM-314 - THE "LIKE"
004300      *                            FILTER OPERATOR IN
004400      *                            D160-TEST-LIKE-OPERATOR ONLY
004500      *                            MATCHED AN ANCHORED PREFIX. RE-
004600      *                            WRITTEN AS A TRUE CONTAINS TEST,
004700      *                            SAME TALLYING METHOD D170 USES
004800      *                            FOR "IN" (SAME FIX AS RPTDEPLS).
004900      *RPT027  TMPJLC  18/03/2014  JIRA LOG REM-318 - MASTER LINE WAS
005000      *                            PRINTING CASHDRAW LIMIT/ASSIGNED
005100      *                            EMPLOYEE, NEITHER OF WHICH IS ON
005200      *                            THE APPROVED REPORT LAYOUT, AND
005300      *                            NEVER PRINTED TLR-ID AT ALL. MASTER
005400      *                            NOW CARRIES TELLER ID/TELLER ONLY;
005500      *                            CUSTOMER AND CLERK (ALREADY ON THE
005600      *                            EXTRACT) ADDED TO THE DETAIL LINE
005700      *                            TO COMPLETE THE EIGHT-FIELD GROUP.
005800      *================================================================
005900      *
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER. IBM-AS400.
006300       OBJECT-COMPUTER. IBM-AS400.
006400       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
006500                        UPSI-0 IS UPSI-SWITCH-0
006600                          ON  STATUS IS U0-ON
006700                          OFF STATUS IS U0-OFF.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT TELLER-FILE    ASSIGN TO TLERFILE
007100                  ORGANIZATION IS SEQUENTIAL
007200                  FILE STATUS  IS WK-C-FILE-STATUS.
007300           SELECT TELLER-TRANSACTION-FILE ASSIGN TO TTXNFILE
007400                  ORGANIZATION IS SEQUENTIAL
007500                  FILE STATUS  IS WK-C-FILE-STATUS.
007600           SELECT FILTER-CONTROL-FILE  ASSIGN TO TLRFLTCD
007700                  ORGANIZATION IS SEQUENTIAL
007800                  FILE STATUS  IS WK-C-FILE-STATUS.
007900           SELECT TELLER-TXN-RPT ASSIGN TO TLRTXRPT
008000                  ORGANIZATION IS SEQUENTIAL
008100                  FILE STATUS  IS WK-C-FILE-STATUS.
008200       EJECT
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  TELLER-FILE
008600           LABEL RECORDS ARE OMITTED
008700           DATA RECORD IS TLERFL-REC.
008800       01  TLERFL-REC.
008900           COPY TLERFL.
009000
009100       FD  TELLER-TRANSACTION-FILE
009200           LABEL RECORDS ARE OMITTED
009300           DATA RECORD IS TTXNFL-REC.
009400       01  TTXNFL-REC.
009500           COPY TTXNFL.
009600
009700       FD  FILTER-CONTROL-FILE
009800           LABEL RECORDS ARE OMITTED
009900           DATA RECORD IS FLTCARD-REC.
010000       01  FLTCARD-REC.
010100           COPY RPTFLTC.
010200
010300       FD  TELLER-TXN-RPT
010400           LABEL RECORDS ARE OMITTED
010500           DATA RECORD IS TLRTXRPT-REC.
010600       01  TLRTXRPT-REC             PIC X(132).
010700
010800      *************************
010900       WORKING-STORAGE SECTION.
011000      *************************
011100       01  FILLER                  PIC X(24) VALUE
011200           "** PROGRAM RPTTLRTX **".
011300
011400      * ------------------ PROGRAM WORKING STORAGE -------------------*
011500       COPY RPTCMWS.
011600
011700       01  WK-SW-EOF-TELLER        PIC X(01) VALUE "N".
011800           88  WK-EOF-TELLER                 VALUE "Y".
011900       01  WK-SW-EOF-TTXN          PIC X(01) VALUE "N".
012000           88  WK-EOF-TTXN                   VALUE "Y".
012100       01  WK-SW-EOF-FLTCARD       PIC X(01) VALUE "N".
012200           88  WK-EOF-FLTCARD                VALUE "Y".
012300       01  WK-SW-FLTR-PASSED       PIC X(01) VALUE "Y".
012400
012500      * ------------- KNOWN FILTER KEYS FOR THIS REPORT ----------------*
012600       01  WK-T-KNOWN-KEYS.
012700           05  FILLER              PIC X(20) VALUE "TRANSACTION-DATE".
012800           05  FILLER              PIC X(20) VALUE "STATUS".
012900       01  WK-T-KNOWN-KEYS-R REDEFINES WK-T-KNOWN-KEYS.
013000           05  WK-T-KNOWN-KEY OCCURS 2 TIMES
013100                   INDEXED BY WK-X-KNOWN-IDX
013200                   PIC X(20).
013300
013400      * ------------- TELLER-TRANSACTION TABLE, FULL-FILE-LOADED -------*
013500       01  WK-N-TTXN-COUNT         PIC 9(05) COMP-3 VALUE 0.
013600       01  WK-T-TTXN-TABLE.
013700           05  WK-T-TTXN-ENTRY OCCURS 10000 TIMES
013800                   INDEXED BY WK-X-TTXN-IDX.
013900               10  WK-T-TTXN-TELLERID    PIC X(10).
014000               10  WK-T-TTXN-TYPE        PIC X(20).
014100               10  WK-T-TTXN-DATE        PIC X(10).
014200               10  WK-T-TTXN-CUSTOMER    PIC X(34).
014300               10  WK-T-TTXN-SRCACCT     PIC X(34).
014400               10  WK-T-TTXN-TGTACCT     PIC X(34).
014500               10  WK-T-TTXN-CLERK       PIC X(32).
014600               10  WK-T-TTXN-AMOUNT      PIC S9(11)V99 COMP-3.
014700               10  WK-T-TTXN-STATE       PIC X(09).
014800
014900      * ------------- TRANSACTION GROUP FOR ONE TELLER ------------------*
015000       01  WK-N-GROUP-COUNT        PIC 9(02) COMP-3 VALUE 0.
015100       01  WK-T-GROUP-TABLE.
015200           05  WK-T-GROUP-ENTRY OCCURS 20 TIMES
015300                   INDEXED BY WK-X-GROUP-IDX.
015400               10  WK-T-GROUP-TYPE       PIC X(20).
015500               10  WK-T-GROUP-DATE       PIC X(10).
015600               10  WK-T-GROUP-CUSTOMER   PIC X(34).
015700               10  WK-T-GROUP-SRCACCT    PIC X(34).
015800               10  WK-T-GROUP-TGTACCT    PIC X(34).
015900               10  WK-T-GROUP-CLERK      PIC X(32).
016000               10  WK-T-GROUP-AMOUNT     PIC S9(11)V99 COMP-3.
016100               10  WK-T-GROUP-STATE      PIC X(09).
016200
016300      * ------------- FILTER-TEST WORKING FIELDS ------------------------*
016400       01  WK-W-COMPARE-FIELD      PIC X(40).
016500       77  WK-N-VALUE-LEN          PIC 9(02) COMP VALUE 0.
016600       77  WK-N-IN-TALLY           PIC 9(02) COMP VALUE 0.
016700       01  WK-W-IN-HAYSTACK        PIC X(42).
016800       01  WK-W-IN-NEEDLE          PIC X(42).
016900       01  WK-E-AMOUNT-EDIT        PIC -(10)9.99.
017000
017100      * ----------- ONE PRINT-LINE AREA, REDEFINED PER LINE TYPE ------*
017200       01  WK-R-LINE                    PIC X(132).
017300
017400       01  WK-R-HEADING REDEFINES WK-R-LINE.
017500           05  WK-H-LINE-TEXT          PIC X(60).
017600           05  FILLER                  PIC X(72) VALUE SPACES.
017700
017800       01  WK-R-COLHDG  REDEFINES WK-R-LINE.
017900           05  WK-C-COLHDG-TELLERID    PIC X(12) VALUE "TELLER ID".
018000           05  FILLER                  PIC X(01) VALUE SPACES.
018100           05  WK-C-COLHDG-TELLER      PIC X(15) VALUE "TELLER".
018200           05  FILLER                  PIC X(104) VALUE SPACES.
018300
018400       01  WK-R-MASTER  REDEFINES WK-R-LINE.
018500           05  WK-M-TELLERID           PIC X(12).
018600           05  FILLER                  PIC X(01) VALUE SPACES.
018700           05  WK-M-TELLER             PIC X(15).
018800           05  FILLER                  PIC X(104) VALUE SPACES.
018900
019000       01  WK-R-DETAIL  REDEFINES WK-R-LINE.
019100           05  FILLER                  PIC X(12) VALUE SPACES.
019200           05  WK-D-TYPE               PIC X(15).
019300           05  FILLER                  PIC X(01) VALUE SPACES.
019400           05  WK-D-DATE               PIC X(10).
019500           05  FILLER                  PIC X(01) VALUE SPACES.
019600           05  WK-D-CUSTOMER           PIC X(15).
019700           05  FILLER                  PIC X(01) VALUE SPACES.
019800           05  WK-D-SRCACCT            PIC X(15).
019900           05  FILLER                  PIC X(01) VALUE SPACES.
020000           05  WK-D-TGTACCT            PIC X(15).
020100           05  FILLER                  PIC X(01) VALUE SPACES.
020200           05  WK-D-CLERK              PIC X(15).
020300           05  FILLER                  PIC X(01) VALUE SPACES.
020400           05  WK-D-AMOUNT             PIC X(14).
020500           05  FILLER                  PIC X(01) VALUE SPACES.
020600           05  WK-D-STATUS             PIC X(09).
020700           05  FILLER                  PIC X(05) VALUE SPACES.
020800
020900       EJECT
021000      ****************************************
021100       PROCEDURE DIVISION.
021200      ****************************************
021300       MAIN-MODULE.
021400
021500           PERFORM A000-INITIALIZATION
021600              THRU A099-INITIALIZATION-EX.
021700           PERFORM A100-VALIDATE-FILTER-CARDS
021800              THRU A199-VALIDATE-FILTER-CARDS-EX.
021900           PERFORM A200-LOAD-TRANSACTION-TABLE
022000              THRU A299-LOAD-TRANSACTION-TABLE-EX.
022100           PERFORM B000-MAIN-PROCESSING
022200              THRU B099-MAIN-PROCESSING-EX.
022300           PERFORM Z000-END-PROGRAM-ROUTINE
022400              THRU Z099-END-PROGRAM-ROUTINE-EX.
022500           GOBACK.
022600
022700      *----------------------------------------------------------------*
022800       A000-INITIALIZATION.
022900      *----------------------------------------------------------------*
023000           OPEN OUTPUT TELLER-TXN-RPT.
023100           IF NOT WK-C-SUCCESSFUL
023200              DISPLAY "RPTTLRTX - OPEN FILE ERROR - TELLER-TXN-RPT"
023300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400              GO TO Y900-ABNORMAL-TERMINATION
023500           END-IF.
023600
023700           MOVE "TELLER TRANSACTIONS REPORT" TO WK-H-LINE-TEXT.
023800           MOVE WK-R-HEADING       TO TLRTXRPT-REC.
023900           WRITE TLRTXRPT-REC.
024000           MOVE WK-R-COLHDG        TO TLRTXRPT-REC.
024100           WRITE TLRTXRPT-REC.
024200      *----------------------------------------------------------------*
024300       A099-INITIALIZATION-EX.
024400      *----------------------------------------------------------------*
024500       EXIT.
024600
024700      *----------------------------------------------------------------*
024800       A100-VALIDATE-FILTER-CARDS.
024900      *----------------------------------------------------------------*
025000           OPEN INPUT FILTER-CONTROL-FILE.
025100           IF NOT WK-C-SUCCESSFUL
025200              DISPLAY "RPTTLRTX - OPEN FILE ERROR - FILTER-CONTROL-FILE"
025300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400              GO TO Y900-ABNORMAL-TERMINATION
025500           END-IF.
025600
025700           PERFORM C100-READ-FILTER-CARD
025800              THRU C199-READ-FILTER-CARD-EX.
025900           PERFORM C200-LOAD-ONE-FILTER-CARD
026000              THRU C299-LOAD-ONE-FILTER-CARD-EX
026100              UNTIL WK-EOF-FLTCARD.
026200
026300           CLOSE FILTER-CONTROL-FILE.
026400      *----------------------------------------------------------------*
026500       A199-VALIDATE-FILTER-CARDS-EX.
026600      *----------------------------------------------------------------*
026700       EXIT.
026800
026900      *----------------------------------------------------------------*
027000       A200-LOAD-TRANSACTION-TABLE.
027100      *----------------------------------------------------------------*
027200           OPEN INPUT TELLER-TRANSACTION-FILE.
027300           IF NOT WK-C-SUCCESSFUL
027400              DISPLAY "RPTTLRTX - OPEN FILE ERR - TELLER-TRANSACTION-FILE"
027500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600              GO TO Y900-ABNORMAL-TERMINATION
027700           END-IF.
027800           PERFORM C300-READ-TTXN-RECORD
027900              THRU C399-READ-TTXN-RECORD-EX.
028000           PERFORM C400-LOAD-ONE-TTXN-ENTRY
028100              THRU C499-LOAD-ONE-TTXN-ENTRY-EX
028200              UNTIL WK-EOF-TTXN.
028300           CLOSE TELLER-TRANSACTION-FILE.
028400      *----------------------------------------------------------------*
028500       A299-LOAD-TRANSACTION-TABLE-EX.
028600      *----------------------------------------------------------------*
028700       EXIT.
028800
028900      *----------------------------------------------------------------*
029000       B000-MAIN-PROCESSING.
029100      *----------------------------------------------------------------*
029200           OPEN INPUT TELLER-FILE.
029300           IF NOT WK-C-SUCCESSFUL
029400              DISPLAY "RPTTLRTX - OPEN FILE ERROR - TELLER-FILE"
029500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600              GO TO Y900-ABNORMAL-TERMINATION
029700           END-IF.
029800
029900           PERFORM C500-READ-TELLER-RECORD
030000              THRU C599-READ-TELLER-RECORD-EX.
030100           PERFORM B100-PROCESS-ONE-TELLER
030200              THRU B199-PROCESS-ONE-TELLER-EX
030300              UNTIL WK-EOF-TELLER.
030400
030500           CLOSE TELLER-FILE.
030600      *----------------------------------------------------------------*
030700       B099-MAIN-PROCESSING-EX.
030800      *----------------------------------------------------------------*
030900       EXIT.
031000
031100      *----------------------------------------------------------------*
031200       B100-PROCESS-ONE-TELLER.
031300      *----------------------------------------------------------------*
031400           PERFORM D100-BUILD-TRANSACTION-GROUP
031500              THRU D199-BUILD-TRANSACTION-GROUP-EX.
031600           PERFORM D200-WRITE-TELLER-GROUP
031700              THRU D299-WRITE-TELLER-GROUP-EX.
031800           PERFORM C500-READ-TELLER-RECORD
031900              THRU C599-READ-TELLER-RECORD-EX.
032000       B199-PROCESS-ONE-TELLER-EX.
032100       EXIT.
032200
032300      *----------------------------------------------------------------*
032400       C100-READ-FILTER-CARD.
032500      *----------------------------------------------------------------*
032600           READ FILTER-CONTROL-FILE.
032700           IF WK-C-AT-END
032800              MOVE "Y" TO WK-SW-EOF-FLTCARD
032900              GO TO C199-READ-FILTER-CARD-EX
033000           END-IF.
033100           IF NOT WK-C-SUCCESSFUL
033200              DISPLAY "RPTTLRTX - READ ERROR - FILTER-CONTROL-FILE"
033300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033400              GO TO Y900-ABNORMAL-TERMINATION
033500           END-IF.
033600       C199-READ-FILTER-CARD-EX.
033700       EXIT.
033800
033900      *----------------------------------------------------------------*
034000       C200-LOAD-ONE-FILTER-CARD.
034100      *----------------------------------------------------------------*
034200           SET WK-X-KNOWN-IDX    TO 1.
034300           SEARCH WK-T-KNOWN-KEY
034400              AT END
034500                 DISPLAY "RPTTLRTX - UNKNOWN FILTER KEY - "
034600                         FC-FILTER-KEY
034700                 MOVE 16 TO RETURN-CODE
034800                 GO TO Y900-ABNORMAL-TERMINATION
034900              WHEN WK-T-KNOWN-KEY(WK-X-KNOWN-IDX) = FC-FILTER-KEY
035000                 ADD 1 TO WK-N-FLTR-COUNT
035100                 SET WK-X-FLTR-IDX TO WK-N-FLTR-COUNT
035200                 MOVE FC-FILTER-KEY     TO WK-T-FLTR-KEY(WK-X-FLTR-IDX)
035300                 MOVE FC-OPERATOR-CD    TO WK-T-FLTR-OP(WK-X-FLTR-IDX)
035400                 MOVE FC-FILTER-VALUE   TO
035500                      WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
035600                 IF FC-OP-BETWEEN
035700                    UNSTRING FC-FILTER-VALUE DELIMITED BY ".."
035800                       INTO WK-T-FLTR-LO(WK-X-FLTR-IDX)
035900                            WK-T-FLTR-HI(WK-X-FLTR-IDX)
036000                 END-IF
036100           END-SEARCH.
036200           PERFORM C100-READ-FILTER-CARD
036300              THRU C199-READ-FILTER-CARD-EX.
036400       C299-LOAD-ONE-FILTER-CARD-EX.
036500       EXIT.
036600
036700      *----------------------------------------------------------------*
036800       C300-READ-TTXN-RECORD.
036900      *----------------------------------------------------------------*
037000           READ TELLER-TRANSACTION-FILE.
037100           IF WK-C-AT-END
037200              MOVE "Y" TO WK-SW-EOF-TTXN
037300              GO TO C399-READ-TTXN-RECORD-EX
037400           END-IF.
037500           IF NOT WK-C-SUCCESSFUL
037600              DISPLAY "RPTTLRTX - READ ERROR - TELLER-TRANSACTION-FILE"
037700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037800              GO TO Y900-ABNORMAL-TERMINATION
037900           END-IF.
038000       C399-READ-TTXN-RECORD-EX.
038100       EXIT.
038200
038300      *----------------------------------------------------------------*
038400       C400-LOAD-ONE-TTXN-ENTRY.
038500      *----------------------------------------------------------------*
038600           IF WK-N-TTXN-COUNT < 10000
038700              ADD 1 TO WK-N-TTXN-COUNT
038800              SET WK-X-TTXN-IDX TO WK-N-TTXN-COUNT
038900              MOVE TRX-TELLER-ID      TO
039000                   WK-T-TTXN-TELLERID(WK-X-TTXN-IDX)
039100              MOVE TRX-TYPE           TO
039200                   WK-T-TTXN-TYPE(WK-X-TTXN-IDX)
039300              MOVE TRX-DATE           TO
039400                   WK-T-TTXN-DATE(WK-X-TTXN-IDX)
039500              MOVE TRX-CUSTOMER       TO
039600                   WK-T-TTXN-CUSTOMER(WK-X-TTXN-IDX)
039700              MOVE TRX-SOURCE-ACCOUNT TO
039800                   WK-T-TTXN-SRCACCT(WK-X-TTXN-IDX)
039900              MOVE TRX-TARGET-ACCOUNT TO
040000                   WK-T-TTXN-TGTACCT(WK-X-TTXN-IDX)
040100              MOVE TRX-CLERK          TO
040200                   WK-T-TTXN-CLERK(WK-X-TTXN-IDX)
040300              MOVE TRX-AMOUNT         TO
040400                   WK-T-TTXN-AMOUNT(WK-X-TTXN-IDX)
040500              MOVE TRX-STATE          TO
040600                   WK-T-TTXN-STATE(WK-X-TTXN-IDX)
040700           ELSE
040800              DISPLAY "RPTTLRTX - TRANSACTION TABLE FULL - "
040900                 "RECORDS BEYOND 10000 SKIPPED"
041000           END-IF.
041100           PERFORM C300-READ-TTXN-RECORD
041200              THRU C399-READ-TTXN-RECORD-EX.
041300       C499-LOAD-ONE-TTXN-ENTRY-EX.
041400       EXIT.
041500
041600      *----------------------------------------------------------------*
041700       C500-READ-TELLER-RECORD.
041800      *----------------------------------------------------------------*
041900           READ TELLER-FILE.
042000           IF WK-C-AT-END
042100              MOVE "Y" TO WK-SW-EOF-TELLER
042200              GO TO C599-READ-TELLER-RECORD-EX
042300           END-IF.
042400           IF NOT WK-C-SUCCESSFUL
042500              DISPLAY "RPTTLRTX - READ ERROR - TELLER-FILE"
042600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042700              GO TO Y900-ABNORMAL-TERMINATION
042800           END-IF.
042900       C599-READ-TELLER-RECORD-EX.
043000       EXIT.
043100
043200      *----------------------------------------------------------------*
043300       D100-BUILD-TRANSACTION-GROUP.
043400      *----------------------------------------------------------------*
043500           MOVE ZERO TO WK-N-GROUP-COUNT.
043600
043700           SET WK-X-TTXN-IDX TO 1.
043800           SEARCH WK-T-TTXN-ENTRY
043900              AT END
044000                 CONTINUE
044100              WHEN WK-T-TTXN-TELLERID(WK-X-TTXN-IDX) = TLR-ID
044200                 CONTINUE
044300           END-SEARCH.
044400
044500           PERFORM D110-SCAN-TTXN-ENTRIES
044600              THRU D119-SCAN-TTXN-ENTRIES-EX
044700              UNTIL WK-X-TTXN-IDX > WK-N-TTXN-COUNT
044800                 OR WK-T-TTXN-TELLERID(WK-X-TTXN-IDX) NOT = TLR-ID.
044900       D199-BUILD-TRANSACTION-GROUP-EX.
045000       EXIT.
045100
045200      *----------------------------------------------------------------*
045300       D110-SCAN-TTXN-ENTRIES.
045400      *----------------------------------------------------------------*
045500           PERFORM D120-TEST-FILTER-ENTRY
045600              THRU D129-TEST-FILTER-ENTRY-EX.
045700
045800           IF WK-SW-FLTR-PASSED = "Y"
045900              IF WK-N-GROUP-COUNT < 20
046000                 ADD 1 TO WK-N-GROUP-COUNT
046100                 SET WK-X-GROUP-IDX TO WK-N-GROUP-COUNT
046200                 MOVE WK-T-TTXN-TYPE(WK-X-TTXN-IDX)     TO
046300                      WK-T-GROUP-TYPE(WK-X-GROUP-IDX)
046400                 MOVE WK-T-TTXN-DATE(WK-X-TTXN-IDX)     TO
046500                      WK-T-GROUP-DATE(WK-X-GROUP-IDX)
046600                 MOVE WK-T-TTXN-CUSTOMER(WK-X-TTXN-IDX) TO
046700                      WK-T-GROUP-CUSTOMER(WK-X-GROUP-IDX)
046800                 MOVE WK-T-TTXN-SRCACCT(WK-X-TTXN-IDX)  TO
046900                      WK-T-GROUP-SRCACCT(WK-X-GROUP-IDX)
047000                 MOVE WK-T-TTXN-TGTACCT(WK-X-TTXN-IDX)  TO
047100                      WK-T-GROUP-TGTACCT(WK-X-GROUP-IDX)
047200                 MOVE WK-T-TTXN-CLERK(WK-X-TTXN-IDX)    TO
047300                      WK-T-GROUP-CLERK(WK-X-GROUP-IDX)
047400                 MOVE WK-T-TTXN-AMOUNT(WK-X-TTXN-IDX)   TO
047500                      WK-T-GROUP-AMOUNT(WK-X-GROUP-IDX)
047600                 MOVE WK-T-TTXN-STATE(WK-X-TTXN-IDX)    TO
047700                      WK-T-GROUP-STATE(WK-X-GROUP-IDX)
047800              ELSE
047900                 DISPLAY "RPTTLRTX - MORE THAN 20 TRANSACTIONS FOR "
048000                    TLR-ID " - EXTRA TRANSACTIONS NOT PRINTED"
048100              END-IF
048200           END-IF.
048300
048400           SET WK-X-TTXN-IDX UP BY 1.
048500       D119-SCAN-TTXN-ENTRIES-EX.
048600       EXIT.
048700
048800      *----------------------------------------------------------------*
048900       D120-TEST-FILTER-ENTRY.
049000      *----------------------------------------------------------------*
049100           MOVE "Y" TO WK-SW-FLTR-PASSED.
049200           SET WK-X-FLTR-IDX TO 1.
049300           PERFORM D150-TEST-ONE-FILTER
049400              THRU D159-TEST-ONE-FILTER-EX
049500              VARYING WK-X-FLTR-IDX FROM 1 BY 1
049600              UNTIL WK-X-FLTR-IDX > WK-N-FLTR-COUNT.
049700       D129-TEST-FILTER-ENTRY-EX.
049800       EXIT.
049900
050000      *----------------------------------------------------------------*
050100       D150-TEST-ONE-FILTER.
050200      *----------------------------------------------------------------*
050300           MOVE SPACES TO WK-W-COMPARE-FIELD.
050400           IF WK-T-FLTR-KEY(WK-X-FLTR-IDX) = "TRANSACTION-DATE"
050500              MOVE WK-T-TTXN-DATE(WK-X-TTXN-IDX) TO
050600                   WK-W-COMPARE-FIELD
050700           ELSE
050800              IF WK-T-FLTR-KEY(WK-X-FLTR-IDX) = "STATUS"
050900                 MOVE WK-T-TTXN-STATE(WK-X-TTXN-IDX) TO
051000                      WK-W-COMPARE-FIELD
051100              END-IF
051200           END-IF.
051300
051400           EVALUATE TRUE
051500              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "EQUALS"
051600                 IF WK-W-COMPARE-FIELD NOT =
051700                              WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
051800                    MOVE "N" TO WK-SW-FLTR-PASSED
051900                 END-IF
052000              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "LIKE"
052100                 PERFORM D160-TEST-LIKE-OPERATOR
052200                    THRU D169-TEST-LIKE-OPERATOR-EX
052300              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "GREATER"
052400                 IF WK-W-COMPARE-FIELD NOT >
052500                              WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
052600                    MOVE "N" TO WK-SW-FLTR-PASSED
052700                 END-IF
052800              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "LESSER"
052900                 IF WK-W-COMPARE-FIELD NOT <
053000                              WK-T-FLTR-VALUE(WK-X-FLTR-IDX)
053100                    MOVE "N" TO WK-SW-FLTR-PASSED
053200                 END-IF
053300              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "IN"
053400                 PERFORM D170-TEST-IN-OPERATOR
053500                    THRU D179-TEST-IN-OPERATOR-EX
053600              WHEN WK-T-FLTR-OP(WK-X-FLTR-IDX) = "BETWEEN"
053700                 IF WK-W-COMPARE-FIELD < WK-T-FLTR-LO(WK-X-FLTR-IDX)
053800                    OR WK-W-COMPARE-FIELD > WK-T-FLTR-HI(WK-X-FLTR-IDX)
053900                    MOVE "N" TO WK-SW-FLTR-PASSED
054000                 END-IF
054100           END-EVALUATE.
054200       D159-TEST-ONE-FILTER-EX.
054300       EXIT.
054400
054500      *----------------------------------------------------------------*
054600       D160-TEST-LIKE-OPERATOR.
054700      *----------------------------------------------------------------*
054800           MOVE ZERO TO WK-N-VALUE-LEN.
054900           INSPECT WK-T-FLTR-VALUE(WK-X-FLTR-IDX) TALLYING
055000              WK-N-VALUE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
055100           IF WK-N-VALUE-LEN = 0
055200              MOVE 40 TO WK-N-VALUE-LEN
055300           END-IF.
055400           MOVE ZERO TO WK-N-IN-TALLY.
055500           INSPECT WK-W-COMPARE-FIELD TALLYING WK-N-IN-TALLY
055600              FOR ALL WK-T-FLTR-VALUE(WK-X-FLTR-IDX)(1:WK-N-VALUE-LEN).
055700           IF WK-N-IN-TALLY = 0
055800              MOVE "N" TO WK-SW-FLTR-PASSED
055900           END-IF.
056000       D169-TEST-LIKE-OPERATOR-EX.
056100       EXIT.
056200
056300      *----------------------------------------------------------------*
056400       D170-TEST-IN-OPERATOR.
056500      *----------------------------------------------------------------*
056600           MOVE SPACES TO WK-W-IN-HAYSTACK.
056700           STRING "," DELIMITED BY SIZE
056800                  WK-T-FLTR-VALUE(WK-X-FLTR-IDX) DELIMITED BY SPACE
056900                  "," DELIMITED BY SIZE
057000                  INTO WK-W-IN-HAYSTACK.
057100           MOVE SPACES TO WK-W-IN-NEEDLE.
057200           STRING "," DELIMITED BY SIZE
057300                  WK-W-COMPARE-FIELD DELIMITED BY SPACE
057400                  "," DELIMITED BY SIZE
057500                  INTO WK-W-IN-NEEDLE.
057600           MOVE ZERO TO WK-N-IN-TALLY.
057700           INSPECT WK-W-IN-HAYSTACK TALLYING WK-N-IN-TALLY
057800              FOR ALL WK-W-IN-NEEDLE.
057900           IF WK-N-IN-TALLY = 0
058000              MOVE "N" TO WK-SW-FLTR-PASSED
058100           END-IF.
058200       D179-TEST-IN-OPERATOR-EX.
058300       EXIT.
058400
058500      *----------------------------------------------------------------*
058600       D200-WRITE-TELLER-GROUP.
058700      *----------------------------------------------------------------*
058800           MOVE SPACES             TO WK-R-MASTER.
058900           MOVE TLR-ID             TO WK-M-TELLERID.
059000           MOVE TLR-IDENTIFIER     TO WK-M-TELLER.
059100           MOVE WK-R-MASTER        TO TLRTXRPT-REC.
059200           WRITE TLRTXRPT-REC.
059300
059400           IF WK-N-GROUP-COUNT > 0
059500              PERFORM D210-WRITE-ONE-DETAIL
059600                 THRU D219-WRITE-ONE-DETAIL-EX
059700                 VARYING WK-X-GROUP-IDX FROM 1 BY 1
059800                 UNTIL WK-X-GROUP-IDX > WK-N-GROUP-COUNT
059900           END-IF.
060000       D299-WRITE-TELLER-GROUP-EX.
060100       EXIT.
060200
060300      *----------------------------------------------------------------*
060400       D210-WRITE-ONE-DETAIL.
060500      *----------------------------------------------------------------*
060600           MOVE SPACES             TO WK-R-DETAIL.
060700           MOVE WK-T-GROUP-TYPE(WK-X-GROUP-IDX)     TO WK-D-TYPE.
060800           MOVE WK-T-GROUP-DATE(WK-X-GROUP-IDX)     TO WK-D-DATE.
060900           MOVE WK-T-GROUP-CUSTOMER(WK-X-GROUP-IDX) TO WK-D-CUSTOMER.
061000           MOVE WK-T-GROUP-SRCACCT(WK-X-GROUP-IDX)  TO WK-D-SRCACCT.
061100           MOVE WK-T-GROUP-TGTACCT(WK-X-GROUP-IDX)  TO WK-D-TGTACCT.
061200           MOVE WK-T-GROUP-CLERK(WK-X-GROUP-IDX)    TO WK-D-CLERK.
061300           MOVE WK-T-GROUP-AMOUNT(WK-X-GROUP-IDX)   TO WK-E-AMOUNT-EDIT.
061400           MOVE WK-E-AMOUNT-EDIT                    TO WK-D-AMOUNT.
061500           MOVE WK-T-GROUP-STATE(WK-X-GROUP-IDX)    TO WK-D-STATUS.
061600           MOVE WK-R-DETAIL        TO TLRTXRPT-REC.
061700           WRITE TLRTXRPT-REC.
061800       D219-WRITE-ONE-DETAIL-EX.
061900       EXIT.
062000
062100      *----------------------------------------------------------------*
062200       Y900-ABNORMAL-TERMINATION.
062300      *----------------------------------------------------------------*
062400           MOVE 16 TO RETURN-CODE.
062500           PERFORM Z000-END-PROGRAM-ROUTINE
062600              THRU Z099-END-PROGRAM-ROUTINE-EX.
062700           GOBACK.
062800
062900      *----------------------------------------------------------------*
063000       Z000-END-PROGRAM-ROUTINE.
063100      *----------------------------------------------------------------*
063200           CLOSE TELLER-TXN-RPT.
063300           IF NOT WK-C-SUCCESSFUL
063400              DISPLAY "RPTTLRTX - CLOSE FILE ERROR - TELLER-TXN-RPT"
063500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063600           END-IF.
063700      *----------------------------------------------------------------*
063800       Z099-END-PROGRAM-ROUTINE-EX.
063900      *----------------------------------------------------------------*
064000      EXIT.
064100       END-PROGRAM.
064200      ******************************************************************
064300      *************** END OF PROGRAM SOURCE  RPTTLRTX *****************
064400      ******************************************************************
