000100***************************************************************
000200* ADRSFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE OFFICE ADDRESS
001000*             EXTRACT, ONE ROW PER OFFICE.
001100***************************************************************
001200
001300* I-O FORMAT: ADRSFLR  FROM FILE ADDRESS-FILE
001400     05  ADRSFL-RECORD                PIC X(174).
001500     05  ADRSFLR REDEFINES ADRSFL-RECORD.
001600         06  ADR-OFFICE-ID            PIC X(34).
001700*                        FOREIGN KEY TO OFFCFL - MATCH KEY
001800         06  ADR-STREET               PIC X(40).
001900*                        STREET
002000         06  ADR-CITY                 PIC X(30).
002100*                        CITY
002200         06  ADR-REGION               PIC X(30).
002300*                        REGION
002400         06  ADR-POSTAL-CODE          PIC X(10).
002500*                        POSTAL CODE
002600         06  ADR-COUNTRY              PIC X(30).
002700*                        COUNTRY
