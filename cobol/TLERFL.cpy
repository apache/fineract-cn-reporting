000100***************************************************************
000200* TLERFL.CPYBK
000300***************************************************************
000400* AMENDMENT HISTORY:
000500***************************************************************
000600*|USER    |DATE      | TAG      | DESCRIPTION                 |*
000700*---------------------------------------------------------------
000800* RPT001  - DLMRPT - 02/06/1998 - REPORTING MODULE SET-UP
000900*           - INITIAL EXTRACT LAYOUT FOR THE TELLER MASTER
001000*             EXTRACT, 109 BYTES.
001100* RPT011  - TMPJLC - 22/10/2004 - E-REQ 9941
001200*           - RECORD LENGTH CORRECTED FROM 109 TO 127 BYTES
001300*             TO MATCH THE WIDENED OFFICE/EMPLOYEE KEY FIELDS.
001400***************************************************************
001500
001600* I-O FORMAT: TLERFLR  FROM FILE TELLER-FILE
001700     05  TLERFL-RECORD                PIC X(127).
001800     05  TLERFLR REDEFINES TLERFL-RECORD.
001900         06  TLR-ID                   PIC X(10).
002000*                        INTERNAL ID - MATCH KEY
002100         06  TLR-IDENTIFIER           PIC X(34).
002200*                        TELLER IDENTIFIER (DISPLAY)
002300         06  TLR-OFFICE-IDENTIFIER    PIC X(34).
002400*                        OFFICE IDENTIFIER
002500         06  TLR-CASHDRAW-LIMIT       PIC S9(11)V99 COMP-3.
002600*                        CASH DRAW LIMIT
002700         06  TLR-ASSIGNED-EMPLOYEE    PIC X(32).
002800*                        ASSIGNED CASHIER
002900         06  TLR-STATE                PIC X(09).
003000*                        TELLER STATE CODE
003100         06  FILLER                   PIC X(01).
